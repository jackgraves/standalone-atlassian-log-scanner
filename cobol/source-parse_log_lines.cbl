000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    PARSE-LOG-LINES.
000400 AUTHOR.        E ERIKSEN.
000500 INSTALLATION.  DATA PROCESSING - BATCH SUPPORT GROUP.
000600 DATE-WRITTEN.  NOVEMBER 1994.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED.
000900*-----------------------------------------------------------------
001000* PURPOSE.  DRIVES THE MAIN SCAN OF THE LOG SCANNER.  EVERY LINE
001100*           IN THE LOG-LINE TABLE IS COMPARED AGAINST EVERY ENTRY
001200*           STILL UNMATCHED IN THE DEFINITION-ENTRY TABLE.  THE
001300*           FIRST TIME A DEFINITION ENTRY'S PATTERN IS FOUND
001400*           ANYWHERE IN A LOG LINE, THAT ENTRY'S URL IS ADDED TO
001500*           THE PROBLEM-RESULT TABLE AND THE ENTRY IS FLAGGED SO
001600*           IT IS NEVER REPORTED TWICE, NO MATTER HOW MANY MORE
001700*           LINES ALSO MATCH IT.  PERCENT-COMPLETE IS UPDATED
001800*           ONCE PER LOG LINE PROCESSED, REGARDLESS OF HOW MANY
001900*           DEFINITION ENTRIES THAT LINE WAS CHECKED AGAINST.
002000*
002100*           THIS IS BUSINESS RULE 2 (FIRST-MATCH-WINS DEDUP) IN
002200*           FULL - IT IS NOT ENFORCED IN MATCH-REGEX OR IN THE
002300*           DEFINITION-ENTRY TABLE ITSELF, ONLY HERE, BY SKIPPING
002400*           ANY ENTRY WHOSE L-DE-ALREADY-MATCHED FLAG IS ALREADY
002500*           SET (SEE PLL-020 BELOW) BEFORE EVER CALLING MATCH-
002600*           REGEX FOR IT AGAIN.  A LOG LINE THAT MATCHES SEVERAL
002700*           DIFFERENT, STILL-UNFLAGGED DEFINITION ENTRIES ADDS
002800*           ALL OF THEM TO THE PROBLEM-RESULT TABLE ON THAT SAME
002900*           PASS - THE DEDUP IS PER DEFINITION ENTRY, NOT PER LOG
003000*           LINE.
003100*-----------------------------------------------------------------
003200* CHANGE LOG
003300*-----------------------------------------------------------------
003400* 970823 RJT TKT0201  ORIGINAL PROGRAM - BUILT FROM THE OLD
003500*                     CONDITIONAL-PROCESSOR'S PART-BY-PART TABLE
003600*                     SCAN SHAPE TO DRIVE THE LOG SCANNER'S MAIN
003700*                     PASS.
003800* 971104 RJT TKT0219  ADDED THE ALREADY-MATCHED SWITCH ON THE
003900*                     DEFINITION-ENTRY TABLE SO A PATTERN THAT
004000*                     HITS ON MANY LINES ONLY REPORTS ITS URL
004100*                     ONCE, MATCHING THE UPSTREAM DEDUP LOGIC.
004200* 971210 RJT TKT0227  NOW CALLS PCT-PROGRESS ONCE PER LOG LINE
004300*                     INSTEAD OF ONCE PER DEFINITION ENTRY - THE
004400*                     PERCENT FIGURE WAS RUNNING WELL PAST 100.
004500* 990817 EE  TKT0301  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
004600* 020614 MPK TKT0388  ADDED WS-LINE-IDX-DISP-VIEW REDEFINES FOR
004700*                     THE SCAN-PROGRESS TRACE MESSAGE.
004800* 031205 EE  TKT0422  EXPANDED THE DEDUP DISCUSSION IN THE PURPOSE
004900*                     BLOCK AND IN PLL-020 AFTER A SUPPORT CALL
005000*                     ASKED WHY THE SAME URL NEVER APPEARS TWICE
005100*                     IN THE LISTING.  NO LOGIC CHANGE.
005200*-----------------------------------------------------------------
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000
006100* WS-LINE-IDX WALKS THE LOG-LINE TABLE, ONE ENTRY PER PHYSICAL
006200* LINE OF THE ORIGINAL LOG FILE, IN FILE ORDER.
006300 01  WS-LINE-IDX                   PIC 9(6) COMP VALUE ZERO.
006400 01  WS-LINE-IDX-DISP-VIEW REDEFINES WS-LINE-IDX
006500                                   PIC 9(6).
006600
006700* WS-ENTRY-IDX WALKS THE DEFINITION-ENTRY TABLE FOR EACH LOG LINE
006800* IN TURN - THIS IS THE INNER LOOP OF THE NESTED SCAN.
006900 01  WS-ENTRY-IDX                  PIC 9(4) COMP VALUE ZERO.
007000 01  WS-ENTRY-IDX-DISP-VIEW REDEFINES WS-ENTRY-IDX
007100                                   PIC 9(4).
007200
007300* WS-RESULT-COUNT-WORK IS A WORKING COPY OF THE RESULT COUNT USED
007400* TO SUBSCRIPT THE PROBLEM-RESULT TABLE RIGHT AFTER IT IS
007500* INCREMENTED, SINCE COBOL WILL NOT LET A SUBSCRIPT AND THE FIELD
007600* BEING ADDED TO IN THE SAME STATEMENT BE THE SAME RELATIVE ITEM.
007700 01  WS-RESULT-COUNT-WORK          PIC 9(4) COMP VALUE ZERO.
007800
007900* WS-MATCH-FOUND-SW COMES BACK FROM EACH CALL TO MATCH-REGEX
008000* TELLING PLL-020 WHETHER THE CURRENT DEFINITION ENTRY'S PATTERN
008100* WAS FOUND IN THE CURRENT LOG LINE.
008200 01  WS-MATCH-FOUND-SW             PIC X VALUE 'N'.
008300     88  WS-LINE-MATCHED-ENTRY          VALUE 'Y'.
008400     88  WS-LINE-DID-NOT-MATCH-ENTRY     VALUE 'N'.
008500
008600* WS-PROGRESS-RESET-SW TELLS PCT-PROGRESS WHETHER THIS IS THE
008700* FIRST CALL OF A NEW RUN (RESET THE LAST-SHOWN PERCENT) OR AN
008800* ORDINARY MID-RUN UPDATE.
008900 01  WS-PROGRESS-RESET-SW          PIC X VALUE 'N'.
009000
009100 LINKAGE SECTION.
009200
009300 COPY "source-copybooks-log_line.cpy"
009400     REPLACING LEADING ==LL-== BY ==L-LL-==.
009500 COPY "source-copybooks-definition_entry.cpy"
009600     REPLACING LEADING ==DE-== BY ==L-DE-==.
009700 COPY "source-copybooks-problem_result.cpy"
009800     REPLACING LEADING ==PR-== BY ==L-PR-==.
009900
010000 PROCEDURE DIVISION USING
010100     L-LL-LOG-LINE-TABLE L-DE-DEFINITION-TABLE L-PR-RESULT-TABLE.
010200
010300*-----------------------------------------------------------------
010400* PLL-MAIN-PROCEDURE.  ZEROES THE RESULT COUNT, RESETS PCT-
010500* PROGRESS FOR THIS RUN, THEN DRIVES THE OUTER LOOP OVER EVERY LOG
010600* LINE.  THE INNER LOOP OVER DEFINITION ENTRIES LIVES IN PLL-010
010700* BELOW.
010800*-----------------------------------------------------------------
010900 PLL-MAIN-PROCEDURE.
011000
011100     MOVE ZERO TO L-PR-RESULT-COUNT
011200
011300     SET WS-PROGRESS-RESET-SW TO 'Y'
011400     CALL "PCT-PROGRESS" USING
011500         WS-LINE-IDX L-LL-LINE-COUNT WS-PROGRESS-RESET-SW
011600     END-CALL
011700
011800     PERFORM PLL-010-SCAN-ONE-LINE THRU PLL-010-EXIT
011900         VARYING WS-LINE-IDX FROM 1 BY 1
012000         UNTIL WS-LINE-IDX > L-LL-LINE-COUNT
012100
012200     GOBACK.
012300
012400*-----------------------------------------------------------------
012500* PLL-010.  ONE PASS OVER THE DEFINITION-ENTRY TABLE FOR A SINGLE
012600* LOG LINE.  ENTRIES ALREADY FLAGGED AS MATCHED ARE SKIPPED - THAT
012700* IS THE DEDUP RULE.  PCT-PROGRESS IS CALLED EXACTLY ONCE HERE,
012800* AFTER THE WHOLE INNER LOOP FINISHES FOR THIS LINE, NOT ONCE PER
012900* DEFINITION ENTRY - SEE THE TKT0227 CHANGE-LOG ENTRY ABOVE.
013000*-----------------------------------------------------------------
013100 PLL-010-SCAN-ONE-LINE.
013200
013300     PERFORM PLL-020-CHECK-ONE-ENTRY THRU PLL-020-EXIT
013400         VARYING WS-ENTRY-IDX FROM 1 BY 1
013500         UNTIL WS-ENTRY-IDX > L-DE-ENTRY-COUNT
013600
013700     MOVE 'N' TO WS-PROGRESS-RESET-SW
013800     CALL "PCT-PROGRESS" USING
013900         WS-LINE-IDX L-LL-LINE-COUNT WS-PROGRESS-RESET-SW
014000     END-CALL.
014100
014200 PLL-010-EXIT.
014300     EXIT.
014400
014500*-----------------------------------------------------------------
014600* PLL-020.  TESTS ONE DEFINITION ENTRY'S PATTERN AGAINST THE
014700* CURRENT LOG LINE.  AN ENTRY ALREADY FLAGGED L-DE-ALREADY-MATCHED
014800* IS SKIPPED OUTRIGHT - IT HAS ALREADY CONTRIBUTED ITS URL TO THE
014900* PROBLEM-RESULT TABLE ON AN EARLIER LINE AND MUST NOT DO SO AGAIN.
015000* ON A FIRST HIT, THE ENTRY'S URL IS ADDED TO THE PROBLEM-RESULT
015100* TABLE AND THE ENTRY IS MARKED SO IT WILL NOT BE ADDED AGAIN.
015200*-----------------------------------------------------------------
015300 PLL-020-CHECK-ONE-ENTRY.
015400
015500     IF L-DE-ALREADY-MATCHED(WS-ENTRY-IDX)
015600         EXIT PARAGRAPH
015700     END-IF
015800
015900     SET WS-LINE-DID-NOT-MATCH-ENTRY TO TRUE
016000
016100     CALL "MATCH-REGEX" USING
016200         L-LL-TEXT(WS-LINE-IDX)
016300         L-DE-REGEX(WS-ENTRY-IDX)
016400         WS-MATCH-FOUND-SW
016500     END-CALL
016600
016700     IF WS-LINE-MATCHED-ENTRY
016800         SET L-DE-ALREADY-MATCHED(WS-ENTRY-IDX) TO TRUE
016900         ADD 1 TO L-PR-RESULT-COUNT
017000         MOVE L-PR-RESULT-COUNT TO WS-RESULT-COUNT-WORK
017100         MOVE L-DE-URL(WS-ENTRY-IDX)
017200             TO L-PR-URL(WS-RESULT-COUNT-WORK)
017300         CALL "LOGGER" USING
017400             "PARSE-LOG-LINES :: PROBLEM DETECTED - URL ADDED"
017500         END-CALL
017600     END-IF.
017700
017800 PLL-020-EXIT.
017900     EXIT.
018000
018100 END PROGRAM PARSE-LOG-LINES.
