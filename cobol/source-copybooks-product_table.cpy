000100*****************************************************************
000200* COPYBOOK:  PRODUCT-DEFINITION-TABLE
000300* AUTHOR:    E. ERIKSEN
000400* DATE-WRITTEN.  NOVEMBER 1994.
000500* PURPOSE:   FIXED 7-ENTRY TABLE OF ATLASSIAN PRODUCT CODES TO
000600*            THEIR KNOWLEDGE-BASE DEFINITIONS URL. LOADED BY
000700*            REDEFINES OF LITERAL FILLERS PER THIS SHOP'S USUAL
000800*            SMALL-STATIC-TABLE CONVENTION (SEE ALSO THE BASIC
000900*            KEYWORD TABLE IN THE OLDER INTERPRETER WORK).
001000*            ENTRY 1 (JIRA-CORE) IS THE DEFAULT WHEN THE -DEF
001100*            INPUT DOES NOT MATCH ANY OF THE OTHER SIX CODES.
001200*-----------------------------------------------------------------
001300* CHANGE LOG
001400*-----------------------------------------------------------------
001500* 941108 EE  TKT0001  ORIGINAL COPYBOOK - 4 PRODUCTS ONLY.
001600* 950620 EE  TKT0061  ADDED BAMBOO, BITBUCKET, CROWD ENTRIES.
001700* 990817 EE  TKT0301  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
001800*-----------------------------------------------------------------
001900 01  PT-PRODUCT-TABLE-LITERALS.
002000     05  FILLER PIC X(10) VALUE 'jira-core '.
002100     05  FILLER PIC X(200) VALUE
002200         'https://confluence.atlassian.com/support/files/17944353
002300-       '2/792496554/2342/1525743696518/jira_regex_v2.xml'.
002400     05  FILLER PIC X(10) VALUE 'jira-soft '.
002500     05  FILLER PIC X(200) VALUE
002600         'https://confluence.atlassian.com/support/files/17944353
002700-       '2/792496607/2364/1525741337514/greenhopper_regex_v2.xml'.
002800     05  FILLER PIC X(10) VALUE 'jira-desk '.
002900     05  FILLER PIC X(200) VALUE
003000         'https://confluence.atlassian.com/support/files/17944353
003100-       '2/792630916/2322/1525746325041/servicedesk_regex_v2.xml'.
003200     05  FILLER PIC X(10) VALUE 'confluence'.
003300     05  FILLER PIC X(200) VALUE
003400         'https://confluence.atlassian.com/support/files/17944353
003500-       '2/792496589/2365/1525737479913/confluence_regex_v2.xml'.
003600     05  FILLER PIC X(10) VALUE 'bamboo    '.
003700     05  FILLER PIC X(200) VALUE
003800         'https://confluence.atlassian.com/support/files/17944353
003900-       '2/792630164/2408/1525735731825/bamboo_regex_v2.xml'.
004000     05  FILLER PIC X(10) VALUE 'bitbucket '.
004100     05  FILLER PIC X(200) VALUE
004200         'https://confluence.atlassian.com/support/files/17944353
004300-       '2/792303609/2314/1525744113860/stash_regex_v2.xml'.
004400     05  FILLER PIC X(10) VALUE 'crowd     '.
004500     05  FILLER PIC X(200) VALUE
004600         'https://confluence.atlassian.com/support/files/17944353
004700-       '2/792630874/2361/1525737651612/crowd_regex_v2.xml'.
004800 01  PT-PRODUCT-TABLE REDEFINES PT-PRODUCT-TABLE-LITERALS.
004900     05  PT-ENTRY OCCURS 7 TIMES INDEXED BY PT-ENTRY-IDX.
005000         10  PT-PRODUCT-CODE      PIC X(10).
005100         10  PT-PRODUCT-URL       PIC X(200).
