000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    LOGGER.
000400 AUTHOR.        E ERIKSEN.
000500 INSTALLATION.  DATA PROCESSING - BATCH SUPPORT GROUP.
000600 DATE-WRITTEN.  NOVEMBER 1994.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED.
000900*-----------------------------------------------------------------
001000* PURPOSE.  GENERAL-PURPOSE TRACE-LOG WRITER, CALLED FROM EVERY
001100*           MODULE OF THE ATLASSIAN LOG SCANNER BATCH RUN TO
001200*           RECORD A TIME-STAMPED DIAGNOSTIC LINE.  ORIGINALLY
001300*           WRITTEN FOR THE IN-HOUSE SCREEN INTERPRETER, KEPT
001400*           HERE UNCHANGED IN SPIRIT SINCE IT IS THE SHOP'S
001500*           STANDARD LOGGING UTILITY.
001600*
001700*           THIS PROGRAM HAS THREE ENTRY POINTS INSTEAD OF THREE
001800*           SEPARATE PROGRAMS - ENABLE-LOGGER TURNS TRACING ON AND
001900*           OPENS A DATE-KEYED FILE, THE MAIN ENTRY (CALLED SIMPLY
002000*           AS "LOGGER") WRITES ONE TIME-STAMPED LINE PER CALL WHEN
002100*           TRACING IS ON AND IS A NO-OP OTHERWISE, AND
002200*           DISABLE-LOGGER CLOSES THE FILE AT END OF RUN.  KEEPING
002300*           ALL THREE UNDER ONE LOAD MODULE MEANS THE CALLER DOES
002400*           NOT HAVE TO CARRY THREE SEPARATE FILE-STATUS AREAS.
002500*-----------------------------------------------------------------
002600* CHANGE LOG
002700*-----------------------------------------------------------------
002800* 941108 EE  TKT0001  ORIGINAL PROGRAM, ADAPTED FROM THE SCREEN
002900*                     INTERPRETER'S LOGGER FOR BATCH USE.
003000* 950111 EE  TKT0009  FIXED FILE NAME BUILD - MONTH/DAY WERE NOT
003100*                     ZERO-FILLED ON SINGLE DIGIT VALUES.
003200* 970823 RJT TKT0201  ADDED ENABLE-LOGGER/DISABLE-LOGGER ENTRIES
003300*                     SO CALLERS CAN TURN TRACING OFF FOR LARGE
003400*                     LOG FILES WITHOUT RECOMPILING.
003500* 990817 EE  TKT0301  Y2K FIX - WS-YEAR WIDENED TO 4 DIGITS AND
003600*                     FILE NAME BUILD CHANGED FROM 2-DIGIT YEAR.
003700* 020614 MPK TKT0388  ADDED WS-CENTURY-VIEW REDEFINES FOR THE
003800*                     Y2K FOLLOW-UP AUDIT - NO LOGIC CHANGE.
003900* 030905 MPK TKT0411  ADDED WS-CALL-COUNT-DISP-VIEW REDEFINES SO A
004000*                     DEBUG BUILD COULD DISPLAY THE RUNNING CALL
004100*                     COUNT ALONGSIDE THE TIME STAMP ON A TRACE
004200*                     LINE WITHOUT A SEPARATE ZONED WORKING FIELD.
004300*-----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT OPTIONAL FD-LOG-FILE
005100         ASSIGN TO DYNAMIC WS-FILE-NAME
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300
005400 DATA DIVISION.
005500 FILE SECTION.
005600* F-LOG-TEXT-RAW IS ONE COMPLETE TRACE LINE AS IT LANDS IN THE
005700* DATE-KEYED LOG FILE - TIME-STAMP PREFIX FOLLOWED BY THE CALLER'S
005800* MESSAGE TEXT, PADDED WITH TRAILING BLANKS.
005900 FD  FD-LOG-FILE.
006000 01  F-LOG-TEXT-RAW               PIC X(200).
006100
006200 WORKING-STORAGE SECTION.
006300
006400* WS-DATE-RECORD HOLDS TODAY'S DATE AND THE CURRENT TIME OF DAY AS
006500* ACCEPTED FROM THE SYSTEM CLOCK.  IT IS REFRESHED ON EVERY CALL TO
006600* THE MAIN ENTRY SO EACH TRACE LINE CARRIES ITS OWN TIME STAMP.
006700 01  WS-DATE-RECORD.
006800     05  WS-CURRENT-DATE.
006900         10  WS-YEAR              PIC 9(4).
007000         10  WS-MONTH             PIC 99.
007100         10  WS-DAY               PIC 99.
007200     05  WS-CURRENT-TIME.
007300         10  WS-HOUR              PIC 99.
007400         10  WS-MIN               PIC 99.
007500         10  WS-SEC               PIC 99.
007600         10  WS-HUNDREDTH         PIC 99.
007700     05  FILLER                   PIC X(4) VALUE SPACES.
007800
007900* WS-CENTURY-VIEW WAS ADDED DURING THE Y2K FOLLOW-UP AUDIT SO THE
008000* CENTURY DIGITS OF WS-YEAR COULD BE INSPECTED ON THEIR OWN WITHOUT
008100* DISTURBING THE 4-DIGIT FIELD ITSELF.
008200 01  WS-CENTURY-VIEW REDEFINES WS-DATE-RECORD.
008300     05  WS-CENTURY-DIGITS        PIC 99.
008400     05  FILLER                   PIC X(12).
008500
008600* WS-DATE-NUM-VIEW GIVES A SINGLE PACKED-STYLE NUMERIC VIEW OF THE
008700* WHOLE DATE PORTION OF WS-DATE-RECORD, USED WHEN TWO TRACE DATES
008800* NEED A QUICK NUMERIC COMPARE RATHER THAN A FIELD-BY-FIELD ONE.
008900 01  WS-DATE-NUM-VIEW REDEFINES WS-DATE-RECORD.
009000     05  WS-DATE-NUM              PIC 9(8) COMP.
009100     05  FILLER                   PIC X(6).
009200
009300* WS-CALL-COUNT TALLIES HOW MANY TRACE LINES HAVE BEEN WRITTEN
009400* SINCE ENABLE-LOGGER LAST OPENED THE FILE - HANDY WHEN A LARGE RUN
009500* NEEDS TO CONFIRM THE TRACE IS STILL MOVING.  WS-CALL-COUNT-
009600* DISP-VIEW GIVES A ZONED COPY FOR DISPLAY WITHOUT A SEPARATE MOVE.
009700 01  WS-LOG-BUILD-COUNTS.
009800     05  WS-CALL-COUNT            PIC 9(7) COMP VALUE ZERO.
009900     05  WS-CALL-COUNT-DISP-VIEW REDEFINES WS-CALL-COUNT
010000                                  PIC 9(7).
010100     05  FILLER                   PIC X(4) VALUE SPACES.
010200
010300* WS-LOG-ENABLED-SW GATES THE MAIN ENTRY - WHEN THE LOGGER HAS NOT
010400* BEEN ENABLED (OR HAS BEEN DISABLED), EVERY CALL TO THE MAIN ENTRY
010500* IS A NO-OP SO A CALLER NEVER HAS TO WRAP ITS OWN CALLS IN AN IF.
010600 01  WS-LOG-ENABLED-SW            PIC X VALUE 'N'.
010700     88  WS-LOG-ENABLED                VALUE 'Y'.
010800     88  WS-LOG-DISABLED               VALUE 'N'.
010900
011000* WS-LOG-BUFFER IS BUILT UP BY THE STRING STATEMENT BELOW BEFORE
011100* BEING WRITTEN OUT AS ONE FD RECORD.
011200 77  WS-LOG-BUFFER                PIC X(200) VALUE SPACES.
011300
011400* WS-FILE-NAME IS SET BY ENABLE-LOGGER AND REFERENCED BY THE
011500* SELECT CLAUSE'S ASSIGN TO DYNAMIC - THE STARTING VALUE IS ONLY
011600* EVER SEEN IF ENABLE-LOGGER IS NEVER CALLED, WHICH SHOULD NOT
011700* HAPPEN IN A NORMAL RUN.
011800 77  WS-FILE-NAME                 PIC X(20)
011900                                  VALUE 'LOGSCAN_UNSET.LOG'.
012000
012100 LINKAGE SECTION.
012200* L-LOG-TEXT IS THE CALLER'S MESSAGE TEXT FOR ONE TRACE LINE.
012300 01  L-LOG-TEXT                   PIC X(160).
012400
012500 PROCEDURE DIVISION USING L-LOG-TEXT.
012600
012700*-----------------------------------------------------------------
012800* MAIN-PROCEDURE.  THE DEFAULT ENTRY POINT, CALLED AS "LOGGER" BY
012900* EVERY OTHER MODULE IN THE RUN.  WHEN TRACING IS OFF THIS RETURNS
013000* IMMEDIATELY; OTHERWISE IT STAMPS THE CALLER'S TEXT WITH THE
013100* CURRENT DATE AND TIME AND WRITES IT TO THE OPEN TRACE FILE.
013200*-----------------------------------------------------------------
013300 MAIN-PROCEDURE.
013400
013500     IF WS-LOG-DISABLED
013600         GOBACK
013700     END-IF
013800
013900     MOVE SPACES TO WS-LOG-BUFFER
014000     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD
014100     ACCEPT WS-CURRENT-TIME FROM TIME
014200
014300     ADD 1 TO WS-CALL-COUNT
014400
014500     STRING
014600         '[' DELIMITED BY SIZE
014700         WS-YEAR DELIMITED BY SIZE
014800         '-' DELIMITED BY SIZE
014900         WS-MONTH DELIMITED BY SIZE
015000         '-' DELIMITED BY SIZE
015100         WS-DAY DELIMITED BY SIZE
015200         ' ' DELIMITED BY SIZE
015300         WS-HOUR DELIMITED BY SIZE
015400         ':' DELIMITED BY SIZE
015500         WS-MIN DELIMITED BY SIZE
015600         ':' DELIMITED BY SIZE
015700         WS-SEC DELIMITED BY SIZE
015800         '] ' DELIMITED BY SIZE
015900         L-LOG-TEXT DELIMITED BY SIZE
016000         INTO WS-LOG-BUFFER
016100     END-STRING
016200
016300     WRITE F-LOG-TEXT-RAW FROM WS-LOG-BUFFER
016400
016500     GOBACK.
016600
016700
016800*-----------------------------------------------------------------
016900* 970823 RJT TKT0201  ENABLE-LOGGER ENTRY - BUILDS A DATE-KEYED
017000*                     LOG FILE NAME AND OPENS IT FOR EXTEND.  THE
017100*                     FILE NAME PATTERN IS LOGSCAN_YYYYMMDD.LOG SO
017200*                     EACH DAY'S RUN(S) APPEND TO THEIR OWN FILE
017300*                     RATHER THAN OVERWRITING THE PRIOR DAY'S.
017400*-----------------------------------------------------------------
017500 ENTRY 'ENABLE-LOGGER'.
017600
017700     SET WS-LOG-ENABLED TO TRUE
017800     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD
017900
018000     STRING
018100         'LOGSCAN_' DELIMITED BY SIZE
018200         WS-YEAR DELIMITED BY SIZE
018300         WS-MONTH DELIMITED BY SIZE
018400         WS-DAY DELIMITED BY SIZE
018500         '.LOG' DELIMITED BY SIZE
018600         INTO WS-FILE-NAME
018700     END-STRING
018800
018900     OPEN EXTEND FD-LOG-FILE
019000     GOBACK.
019100
019200
019300*-----------------------------------------------------------------
019400* 970823 RJT TKT0201  DISABLE-LOGGER ENTRY - CLOSES THE LOG FILE
019500*                     AT END OF RUN SO THE LAST TRACE LINES ARE
019600*                     FLUSHED TO DISK BEFORE THE JOB STEP ENDS.
019700*-----------------------------------------------------------------
019800 ENTRY 'DISABLE-LOGGER'.
019900
020000     SET WS-LOG-DISABLED TO TRUE
020100     CLOSE FD-LOG-FILE
020200     GOBACK.
020300
020400 END PROGRAM LOGGER.
