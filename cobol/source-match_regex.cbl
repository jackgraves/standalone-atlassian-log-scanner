000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    MATCH-REGEX.
000400 AUTHOR.        E ERIKSEN.
000500 INSTALLATION.  DATA PROCESSING - BATCH SUPPORT GROUP.
000600 DATE-WRITTEN.  NOVEMBER 1994.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED.
000900*-----------------------------------------------------------------
001000* PURPOSE.  TESTS ONE LOG LINE AGAINST ONE DEFINITION-ENTRY REGEX
001100*           PATTERN AND REPORTS WHETHER THE PATTERN TEXT OCCURS
001200*           ANYWHERE IN THE LINE - AN UNANCHORED, CASE-SENSITIVE
001300*           SUBSTRING SEARCH THAT SLIDES THE PATTERN ACROSS THE
001400*           LINE ONE BYTE AT A TIME AND STOPS ON THE FIRST HIT,
001500*           REGARDLESS OF WHERE IN THE LINE IT OCCURS.  NO NUMERIC
001600*           OR MONETARY WORK IS DONE HERE - THIS IS A TEXT COMPARE
001700*           ONLY, NOT A FULL PATTERN-LANGUAGE ENGINE.  "REGEX" IN
001800*           THE PROGRAM AND FIELD NAMES IS THIS SHOP'S OWN TERM
001900*           CARRIED OVER FROM THE DEFINITION-ENTRY LAYOUT - THE
002000*           PATTERN TEXT ITSELF IS TREATED AS A PLAIN, LITERAL
002100*           SUBSTRING, NOT AS METACHARACTERS TO BE INTERPRETED.
002200*           BUSINESS RULE 2 (FIRST-MATCH-WINS, NO DOUBLE COUNTING
002300*           OF A LOG LINE AGAINST A LATER DEFINITION ENTRY) IS
002400*           ENFORCED BY THE CALLER, NOT HERE - THIS ROUTINE ONLY
002500*           ANSWERS "DOES THE PATTERN OCCUR" FOR ONE LINE/PATTERN
002600*           PAIR, ONE CALL AT A TIME.
002700*-----------------------------------------------------------------
002800* CHANGE LOG
002900*-----------------------------------------------------------------
003000* 970823 RJT TKT0201  ORIGINAL PROGRAM - BUILT FROM THE OLD LEFT$
003100*                     BYTE-WINDOW SCAN ROUTINE TO SUPPORT THE
003200*                     LOG SCANNER'S PATTERN MATCH STEP.
003300* 971104 RJT TKT0219  PATTERN CAN NOW BE SHORTER THAN THE LINE -
003400*                     ORIGINAL VERSION ONLY COMPARED EQUAL LENGTH
003500*                     TEXT, WHICH MISSED PARTIAL-LINE MATCHES.
003600* 990817 EE  TKT0301  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
003700* 020614 MPK TKT0388  ADDED WS-START-POS-DISP-VIEW REDEFINES FOR
003800*                     THE MATCH-POSITION TRACE MESSAGE.
003900* 030905 MPK TKT0411  ADDED WS-LAST-START-POS-DISP-VIEW REDEFINES SO
004000*                     THE SAME TRACE COULD ALSO SHOW THE LAST VALID
004100*                     STARTING POSITION FOR THE SLIDE, NOT JUST WHERE
004200*                     THE SCAN CURRENTLY SAT.
004300*-----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100
005200* WS-LINE-MAX-LEN AND WS-REGEX-MAX-LEN ARE THE DECLARED WIDTHS OF
005300* THE TWO LINKAGE FIELDS BELOW - THEY ARE PASSED TO RTRIM SO IT
005400* KNOWS HOW FAR TO SCAN BACKWARD BEFORE GIVING UP AND CALLING A
005500* FIELD ALL BLANKS.
005600 01  WS-LINE-MAX-LEN               PIC 9(4) COMP VALUE 200.
005700 01  WS-REGEX-MAX-LEN              PIC 9(4) COMP VALUE 256.
005800
005900* WS-LINE-LEN AND WS-REGEX-LEN COME BACK FROM RTRIM HOLDING THE
006000* SIGNIFICANT LENGTH OF EACH FIELD, WITH TRAILING BLANKS EXCLUDED.
006100 01  WS-LINE-LEN                   PIC 9(4) COMP VALUE ZERO.
006200 01  WS-REGEX-LEN                  PIC 9(4) COMP VALUE ZERO.
006300
006400* WS-START-POS IS THE SLIDING WINDOW'S CURRENT STARTING BYTE IN
006500* THE LOG LINE.  IT IS THE VARYING SUBSCRIPT OF THE PERFORM IN
006600* MRX-MAIN-PROCEDURE BELOW.
006700 01  WS-START-POS                  PIC 9(4) COMP VALUE ZERO.
006800 01  WS-START-POS-DISP-VIEW REDEFINES WS-START-POS
006900                                   PIC 9(4).
007000
007100* WS-LAST-START-POS IS THE HIGHEST STARTING BYTE WHERE A WINDOW OF
007200* WS-REGEX-LEN CHARACTERS STILL FITS INSIDE THE LOG LINE - ONE PAST
007300* THAT AND THE WINDOW WOULD RUN OFF THE END OF THE LINE.  COMPUTED
007400* ONCE UP FRONT SO THE PERFORM VARYING BELOW HAS A FIXED UPPER
007500* BOUND RATHER THAN RECOMPUTING IT EACH PASS.
007600 01  WS-LAST-START-POS             PIC 9(4) COMP VALUE ZERO.
007700 01  WS-LAST-START-POS-DISP-VIEW REDEFINES WS-LAST-START-POS
007800                                   PIC 9(4).
007900
008000* WS-WINDOW-TEXT IS NOT CURRENTLY LOADED FROM THE LINE - IT IS
008100* KEPT FROM THE ORIGINAL BYTE-WINDOW VERSION OF THIS ROUTINE (SEE
008200* TKT0201 ABOVE) FOR THE DAY A WIDER, BUFFERED COMPARE IS NEEDED.
008300* WS-WINDOW-TEXT-FIRST-BYTE GIVES A ONE-BYTE VIEW OF WHATEVER SITS
008400* IN THE FIRST POSITION OF THAT BUFFER.
008500 01  WS-WINDOW-TEXT                PIC X(256) VALUE SPACES.
008600 01  WS-WINDOW-TEXT-FIRST-BYTE REDEFINES WS-WINDOW-TEXT.
008700     05  WS-WINDOW-FIRST-CHAR      PIC X(1).
008800     05  FILLER                    PIC X(255).
008900
009000* WS-MATCH-SW REMEMBERS WHETHER THE SLIDE EVER FOUND A HIT.
009100 01  WS-MATCH-SW                   PIC X VALUE 'N'.
009200     88  WS-MATCH-MADE                  VALUE 'Y'.
009300     88  WS-MATCH-NOT-MADE              VALUE 'N'.
009400
009500* WS-DONE-SW STOPS THE PERFORM VARYING THE MOMENT A HIT IS FOUND -
009600* THIS ROUTINE ONLY NEEDS TO KNOW THE PATTERN OCCURS SOMEWHERE, NOT
009700* HOW MANY TIMES OR AT WHAT EXACT OFFSET.
009800 01  WS-DONE-SW                    PIC X VALUE 'N'.
009900     88  WS-SCAN-DONE                   VALUE 'Y'.
010000     88  WS-SCAN-NOT-DONE                VALUE 'N'.
010100
010200 LINKAGE SECTION.
010300
010400* L-LOG-LINE-TEXT AND L-REGEX-TEXT ARE THE TWO FIELDS BEING
010500* COMPARED.  L-MATCH-FOUND-SW COMES BACK 'Y' WHEN THE PATTERN
010600* OCCURS SOMEWHERE IN THE LINE, 'N' OTHERWISE.
010700 01  L-LOG-LINE-TEXT                PIC X(200).
010800 01  L-REGEX-TEXT                   PIC X(256).
010900 01  L-MATCH-FOUND-SW               PIC X.
011000     88  L-MATCH-WAS-FOUND              VALUE 'Y'.
011100     88  L-MATCH-WAS-NOT-FOUND           VALUE 'N'.
011200
011300 PROCEDURE DIVISION USING
011400     L-LOG-LINE-TEXT L-REGEX-TEXT L-MATCH-FOUND-SW.
011500
011600*-----------------------------------------------------------------
011700* MRX-MAIN-PROCEDURE.  TRIMS BOTH FIELDS TO THEIR SIGNIFICANT
011800* LENGTH, BAILS OUT IF EITHER IS EMPTY OR IF THE PATTERN IS LONGER
011900* THAN THE LINE (IT CANNOT POSSIBLY FIT), THEN SLIDES THE PATTERN
012000* ACROSS THE LINE ONE BYTE AT A TIME LOOKING FOR THE FIRST HIT.
012100*-----------------------------------------------------------------
012200 MRX-MAIN-PROCEDURE.
012300
012400     SET L-MATCH-WAS-NOT-FOUND TO TRUE
012500     SET WS-MATCH-NOT-MADE TO TRUE
012600
012700     MOVE WS-LINE-MAX-LEN TO WS-LINE-LEN
012800     CALL "RTRIM" USING L-LOG-LINE-TEXT WS-LINE-MAX-LEN WS-LINE-LEN
012900     END-CALL
013000
013100     MOVE WS-REGEX-MAX-LEN TO WS-REGEX-LEN
013200     CALL "RTRIM" USING L-REGEX-TEXT WS-REGEX-MAX-LEN WS-REGEX-LEN
013300     END-CALL
013400
013500* AN EMPTY PATTERN OR AN EMPTY LINE CANNOT MATCH - AND A PATTERN
013600* LONGER THAN THE LINE CAN NEVER FIT IN ANY WINDOW, SO BOTH CASES
013700* ARE TURNED AWAY BEFORE THE SLIDE EVEN STARTS.
013800     IF WS-REGEX-LEN = ZERO OR WS-LINE-LEN = ZERO
013900         GOBACK
014000     END-IF
014100
014200     IF WS-REGEX-LEN > WS-LINE-LEN
014300         GOBACK
014400     END-IF
014500
014600     COMPUTE WS-LAST-START-POS = WS-LINE-LEN - WS-REGEX-LEN + 1
014700
014800     SET WS-SCAN-NOT-DONE TO TRUE
014900
015000     PERFORM MRX-010-TRY-ONE-POSITION THRU MRX-010-EXIT
015100         VARYING WS-START-POS FROM 1 BY 1
015200         UNTIL WS-SCAN-DONE OR WS-START-POS > WS-LAST-START-POS
015300
015400     IF WS-MATCH-MADE
015500         SET L-MATCH-WAS-FOUND TO TRUE
015600         CALL "LOGGER" USING
015700             "MATCH-REGEX :: PATTERN FOUND IN LOG LINE"
015800         END-CALL
015900     END-IF
016000
016100     GOBACK.
016200
016300*-----------------------------------------------------------------
016400* MRX-010.  COMPARES THE REGEX-LENGTH WINDOW OF THE LOG LINE
016500* STARTING AT WS-START-POS AGAINST THE REGEX TEXT.  A HIT STOPS
016600* THE SCAN - THIS IS AN UNANCHORED "FOUND ANYWHERE" TEST, NOT A
016700* COUNT OF ALL OCCURRENCES.
016800*-----------------------------------------------------------------
016900 MRX-010-TRY-ONE-POSITION.
017000
017100     IF L-LOG-LINE-TEXT(WS-START-POS:WS-REGEX-LEN) =
017200         L-REGEX-TEXT(1:WS-REGEX-LEN)
017300         SET WS-MATCH-MADE TO TRUE
017400         SET WS-SCAN-DONE TO TRUE
017500     END-IF.
017600
017700 MRX-010-EXIT.
017800     EXIT.
017900
018000 END PROGRAM MATCH-REGEX.
