000100*****************************************************************
000200* COPYBOOK:  LOG-LINE-TABLE
000300* AUTHOR:    E. ERIKSEN
000400* DATE-WRITTEN.  NOVEMBER 1994.
000500* PURPOSE:   HOLDS THE ENTIRE SCANNED LOG FILE IN MEMORY, ONE
000600*            TABLE ENTRY PER PHYSICAL LINE, IN FILE ORDER, FOR
000700*            THE PATTERN-MATCHING PASS (SEE
000800*            SOURCE-PARSE_LOG_LINES).
000900*-----------------------------------------------------------------
001000* CHANGE LOG
001100*-----------------------------------------------------------------
001200* 941108 EE  TKT0001  ORIGINAL COPYBOOK.
001300* 970512 EE  TKT0177  RAISED TABLE LIMIT - APPSERVER LOGS NOW
001400*                     ROUTINELY EXCEED 5000 LINES PER RUN.
001500* 990817 EE  TKT0301  Y2K REVIEW - NO CHANGE REQUIRED.
001600* 041030 MPK TKT0402  ADDED LL-TEXT-DATE-VIEW REDEFINES SO THE
001700*                     STAMP HANDLER COULD PULL THE LEADING DATE
001800*                     WITHOUT A SEPARATE UNSTRING.
001900*-----------------------------------------------------------------
002000 01  LL-LOG-LINE-TABLE.
002100     05  LL-LINE-COUNT            PIC 9(6)  COMP.
002150     05  FILLER                   PIC X(4)  VALUE SPACES.
002200     05  LL-LINE OCCURS 0 TO 200000 TIMES
002300                 DEPENDING ON LL-LINE-COUNT
002400                 INDEXED BY LL-LINE-IDX.
002500         10  LL-TEXT              PIC X(200) VALUE SPACES.
002600         10  LL-TEXT-DATE-VIEW REDEFINES LL-TEXT.
002700             15  LL-TEXT-LEAD-DATE   PIC X(10).
002800             15  LL-TEXT-REMAINDER   PIC X(190).
002850         10  FILLER               PIC X(1)  VALUE SPACE.
