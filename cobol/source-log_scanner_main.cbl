000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    LOG-SCANNER-MAIN.
000400 AUTHOR.        E ERIKSEN.
000500 INSTALLATION.  DATA PROCESSING - BATCH SUPPORT GROUP.
000600 DATE-WRITTEN.  NOVEMBER 1994.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED.
000900*-----------------------------------------------------------------
001000* PURPOSE.  BATCH DRIVER FOR THE STANDALONE ATLASSIAN LOG SCANNER.
001100*           TAKES A DEFINITIONS CODE OR URL, A LOG FILE NAME, AND
001200*           A SEQUENTIAL/STREAM MODE TOGGLE FROM THE JCL PARM=
001300*           FIELD, THEN RUNS THE FIVE-STEP SCAN AND WRITES THE
001400*           DETECTED-PROBLEMS LISTING TO SYSOUT.
001500*
001600*           THE FIVE STEPS, EACH ITS OWN PARAGRAPH BELOW, MIRROR
001700*           THE ORIGINAL FIVE-STEP PROGRESS BANNER THIS TOOL HAS
001800*           ALWAYS DISPLAYED, EVEN THOUGH STEP 2 (DOWNLOADING
001900*           DEFINITIONS OVER THE NETWORK) IS A NO-OP IN THIS
002000*           SHOP'S BATCH ENVIRONMENT - THE DEFINITIONS FILE ARRIVES
002100*           PRE-STAGED ON DISK BY AN EARLIER JOB STEP, NOT PULLED
002200*           LIVE FROM AN ATLASSIAN SERVER.  THE BANNER TEXT IS KEPT
002300*           WORD-FOR-WORD FROM THE ORIGINAL TOOL SO OPERATORS WHO
002400*           HAVE WATCHED THIS JOB RUN FOR YEARS SEE THE SAME
002500*           FAMILIAR OUTPUT.
002600*-----------------------------------------------------------------
002700* CHANGE LOG
002800*-----------------------------------------------------------------
002900* 970823 RJT TKT0201  ORIGINAL PROGRAM - REBUILT FROM THE OLD
003000*                     BASIC INTERPRETER SHELL AS THE LOG SCANNER
003100*                     BATCH DRIVER.
003200* 971015 RJT TKT0214  PARM NOW CARRIES THE MODE TOGGLE (S OR P) IN
003300*                     ADDITION TO THE DEF CODE AND LOG FILE NAME -
003400*                     ORIGINALLY ONLY TOOK TWO FIELDS.
003500* 971210 RJT TKT0227  RESETS PCT-PROGRESS AT THE TOP OF EACH RUN
003600*                     SO A RESTART DOES NOT CARRY OVER LAST RUN'S
003700*                     PERCENT-SHOWN FIGURE.
003800* 990817 EE  TKT0301  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
003900* 020614 MPK TKT0388  ADDED WS-RESULT-IDX-DISP-VIEW REDEFINES FOR
004000*                     THE DETECTED-PROBLEMS LISTING TRACE MESSAGE.
004100* 031205 EE  TKT0421  EXPANDED PARAGRAPH-HEADER COMMENTARY ON EACH
004200*                     OF THE FIVE STEPS AFTER A NEW HIRE ASKED WHY
004300*                     STEP 2 DOES NOTHING - NO LOGIC CHANGE.
004400*-----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200
005300* WS-PARM-WORK-AREA HOLDS THE THREE FIELDS UNPACKED FROM THE JCL
005400* PARM= TEXT: THE DEFINITIONS CODE OR URL, THE LOG FILE NAME, AND
005500* THE ONE-CHARACTER MODE TOGGLE.  MODE IS CARRIED FOR PARITY WITH
005600* THE ORIGINAL TOOL'S "-STREAM" COMMAND-LINE SWITCH BUT DOES NOT
005700* CHANGE HOW THE SCAN ITSELF RUNS - BOTH MODES READ THE WHOLE LOG
005800* FILE INTO THE LOG-LINE TABLE BEFORE SCANNING.
005900 01  WS-PARM-WORK-AREA.
006000     05  WS-DEF-INPUT              PIC X(200) VALUE SPACES.
006100     05  WS-LOG-FILE-NAME          PIC X(200) VALUE SPACES.
006200     05  WS-MODE-TOGGLE            PIC X(1)   VALUE 'S'.
006300         88  WS-MODE-SEQUENTIAL         VALUE 'S'.
006400         88  WS-MODE-STREAM             VALUE 'P'.
006500     05  FILLER                    PIC X(9)   VALUE SPACES.
006600
006700* WS-UNSTRING-PTR TRACKS POSITION WITHIN L-PARM-TEXT WHILE
006800* LSM-005 BELOW SPLITS IT ON BLANKS.
006900 01  WS-UNSTRING-PTR               PIC 9(4) COMP VALUE ZERO.
007000
007100* WS-DEFINITIONS-FILE-NAME AND WS-DEFINITIONS-URL ARE FILLED IN BY
007200* RESOLVE-DEF-KEY IN STEP 1 AND CARRIED FORWARD TO THE PARSE STEP.
007300 01  WS-DEFINITIONS-FILE-NAME      PIC X(200) VALUE SPACES.
007400 01  WS-DEFINITIONS-URL            PIC X(200) VALUE SPACES.
007500
007600* WS-LIST-LOG-SW IS PASSED DOWN TO READ-LOG-FILE - LEFT 'N' HERE
007700* SINCE THIS DRIVER DOES NOT ECHO EVERY LOG LINE TO SYSOUT.
007800 01  WS-LIST-LOG-SW                PIC X VALUE 'N'.
007900
008000* WS-RESULT-IDX WALKS THE PROBLEM-RESULT TABLE WHEN THE FINAL
008100* LISTING IS DISPLAYED IN LSM-060 BELOW.
008200 01  WS-RESULT-IDX                 PIC 9(4) COMP VALUE ZERO.
008300 01  WS-RESULT-IDX-DISP-VIEW REDEFINES WS-RESULT-IDX
008400                                   PIC 9(4).
008500
008600 COPY "source-copybooks-definition_entry.cpy".
008700 COPY "source-copybooks-log_line.cpy".
008800 COPY "source-copybooks-problem_result.cpy".
008900
009000 LINKAGE SECTION.
009100
009200* L-PARM-AREA IS THE STANDARD JCL PARM= LAYOUT - A HALFWORD LENGTH
009300* FOLLOWED BY THE PARM TEXT ITSELF.
009400 01  L-PARM-AREA.
009500     05  L-PARM-LEN                PIC S9(4) COMP.
009600     05  L-PARM-TEXT               PIC X(256).
009700
009800 PROCEDURE DIVISION USING L-PARM-AREA.
009900
010000*-----------------------------------------------------------------
010100* LSM-MAIN-PROCEDURE.  RUNS THE FIVE BATCH-FLOW STEPS OF THE SCAN
010200* IN ORDER, EACH ONE PERFORMED THRU ITS OWN EXIT PARAGRAPH.  THIS
010300* IS THE ONLY PARAGRAPH THAT PERFORMS THE STEP PARAGRAPHS - EACH
010400* STEP PARAGRAPH IN TURN CALLS OUT TO ITS OWN SUBPROGRAM.
010500*-----------------------------------------------------------------
010600 LSM-MAIN-PROCEDURE.
010700
010800     DISPLAY '[ Standalone Atlassian Log Scanner - Started ]'
010900     DISPLAY ' '
011000
011100     PERFORM LSM-005-UNPACK-PARM THRU LSM-005-EXIT
011200
011300     PERFORM LSM-010-RESOLVE-DEFINITIONS THRU LSM-010-EXIT
011400     PERFORM LSM-020-SKIP-DOWNLOAD THRU LSM-020-EXIT
011500     PERFORM LSM-030-PARSE-DEFINITIONS THRU LSM-030-EXIT
011600     PERFORM LSM-040-READ-LOG-FILE THRU LSM-040-EXIT
011700     PERFORM LSM-050-SCAN-LOG-LINES THRU LSM-050-EXIT
011800     PERFORM LSM-060-DISPLAY-RESULTS THRU LSM-060-EXIT
011900
012000     DISPLAY ' '
012100     DISPLAY '[ Standalone Atlassian Log Scanner - Finished ]'
012200
012300     GOBACK.
012400
012500*-----------------------------------------------------------------
012600* LSM-005.  BREAKS THE PARM= TEXT INTO DEF CODE/URL, LOG FILE
012700* NAME AND MODE TOGGLE.  MODE IS ACCEPTED FOR PARITY WITH THE
012800* ORIGINAL "-STREAM" SWITCH BUT DOES NOT CHANGE THE SCAN LOGIC -
012900* ANYTHING OTHER THAN 'P' IS FORCED TO 'S' SO A BLANK OR GARBLED
013000* THIRD PARM FIELD DOES NOT LEAVE THE TOGGLE IN AN UNKNOWN STATE.
013100*-----------------------------------------------------------------
013200 LSM-005-UNPACK-PARM.
013300
013400     MOVE SPACES TO WS-PARM-WORK-AREA
013500     MOVE 1 TO WS-UNSTRING-PTR
013600
013700     UNSTRING L-PARM-TEXT(1:L-PARM-LEN)
013800         DELIMITED BY SPACE
013900         INTO WS-DEF-INPUT WS-LOG-FILE-NAME WS-MODE-TOGGLE
014000         WITH POINTER WS-UNSTRING-PTR
014100     END-UNSTRING
014200
014300     IF WS-MODE-TOGGLE NOT = 'P'
014400         MOVE 'S' TO WS-MODE-TOGGLE
014500     END-IF
014600
014700     CALL "LOGGER" USING
014800         "LOG-SCANNER-MAIN :: PARM UNPACKED - DEF/LOG/MODE READY"
014900     END-CALL.
015000
015100 LSM-005-EXIT.
015200     EXIT.
015300
015400*-----------------------------------------------------------------
015500* LSM-010.  STEP 1 OF 5 - RESOLVES THE DEFINITIONS FILE NAME AND
015600* URL FROM THE DEF-INPUT CODE OR URL TEXT.  ALL OF THE PRODUCT-
015700* CODE TABLE LOOKUP AND THE HTTP/URL DETECTION (BUSINESS RULES 5
015800* AND 6) HAPPEN INSIDE RESOLVE-DEF-KEY, NOT HERE.
015900*-----------------------------------------------------------------
016000 LSM-010-RESOLVE-DEFINITIONS.
016100
016200     DISPLAY '[1/5] Downloading Definitions...'
016300
016400     CALL "RESOLVE-DEF-KEY" USING
016500         WS-DEF-INPUT WS-DEFINITIONS-FILE-NAME WS-DEFINITIONS-URL
016600     END-CALL.
016700
016800 LSM-010-EXIT.
016900     EXIT.
017000
017100*-----------------------------------------------------------------
017200* LSM-020.  NO NETWORK ACCESS IN THIS SHOP'S BATCH JOBS - THE
017300* DEFINITIONS FILE IS PRE-SUPPLIED ON DISK BY AN EARLIER STEP OF
017400* THE SAME JOB, SO THIS STEP IS A NO-OP KEPT ONLY FOR PARITY WITH
017500* THE ORIGINAL FIVE-STEP BANNER.  DO NOT REMOVE THIS PARAGRAPH -
017600* THE STEP NUMBERING IN THE DISPLAY LINES ABOVE AND BELOW IT
017700* ASSUMES ALL FIVE STEPS ARE PRESENT.
017800*-----------------------------------------------------------------
017900 LSM-020-SKIP-DOWNLOAD.
018000
018100     CONTINUE.
018200
018300 LSM-020-EXIT.
018400     EXIT.
018500
018600*-----------------------------------------------------------------
018700* LSM-030.  STEP 2/3 OF 5 - PARSES THE DEFINITIONS FILE INTO THE
018800* DEFINITION-ENTRY TABLE.  THE TWO DISPLAY LINES BELOW STILL SHOW
018900* THE ORIGINAL TOOL'S TWO-PHASE WORDING (PARSE, THEN GENERATE
019000* REGULAR EXPRESSIONS) EVEN THOUGH READ-DEFINITIONS DOES BOTH IN
019100* ONE PASS ON THIS SHOP'S BATCH SIDE.
019200*-----------------------------------------------------------------
019300 LSM-030-PARSE-DEFINITIONS.
019400
019500     DISPLAY '[2/5] Parsing XML...'
019600     DISPLAY '[3/5] Generating Regular Expressions...'
019700
019800     CALL "READ-DEFINITIONS" USING
019900         WS-DEFINITIONS-FILE-NAME DE-DEFINITION-TABLE
020000     END-CALL.
020100
020200 LSM-030-EXIT.
020300     EXIT.
020400
020500*-----------------------------------------------------------------
020600* LSM-040.  STEP 4 OF 5 - READS THE LOG FILE INTO THE LOG-LINE
020700* TABLE, ONE PHYSICAL LINE PER TABLE ENTRY, IN FILE ORDER.
020800*-----------------------------------------------------------------
020900 LSM-040-READ-LOG-FILE.
021000
021100     DISPLAY '[4/5] Reading Log File...'
021200
021300     CALL "READ-LOG-FILE" USING
021400         WS-LOG-FILE-NAME LL-LOG-LINE-TABLE WS-LIST-LOG-SW
021500     END-CALL.
021600
021700 LSM-040-EXIT.
021800     EXIT.
021900
022000*-----------------------------------------------------------------
022100* LSM-050.  STEP 5 OF 5 - SCANS EVERY LOG LINE AGAINST EVERY
022200* DEFINITION ENTRY, BUILDING THE PROBLEM-RESULT TABLE.  A LOG LINE
022300* STOPS BEING TESTED THE MOMENT IT MATCHES ONE DEFINITION ENTRY
022400* (BUSINESS RULE 2) - THAT DEDUP LOGIC LIVES INSIDE PARSE-LOG-
022500* LINES, NOT HERE.
022600*-----------------------------------------------------------------
022700 LSM-050-SCAN-LOG-LINES.
022800
022900     DISPLAY '[5/5] Parsing Log Lines...'
023000
023100     CALL "PARSE-LOG-LINES" USING
023200         LL-LOG-LINE-TABLE DE-DEFINITION-TABLE PR-RESULT-TABLE
023300     END-CALL
023400
023500     DISPLAY '      Complete'.
023600
023700 LSM-050-EXIT.
023800     EXIT.
023900
024000*-----------------------------------------------------------------
024100* LSM-060.  DISPLAYS THE "DETECTED PROBLEMS" LISTING, ONE URL PER
024200* LINE, IN FIRST-MATCHED (TABLE) ORDER.  THIS IS THE ONLY REPORT
024300* THIS PROGRAM PRODUCES - THERE IS NO PRINTED REPORT FILE, ONLY
024400* SYSOUT.
024500*-----------------------------------------------------------------
024600 LSM-060-DISPLAY-RESULTS.
024700
024800     DISPLAY ' '
024900     DISPLAY 'Detected Problems:'
025000
025100     PERFORM LSM-061-DISPLAY-ONE-URL THRU LSM-061-EXIT
025200         VARYING WS-RESULT-IDX FROM 1 BY 1
025300         UNTIL WS-RESULT-IDX > PR-RESULT-COUNT.
025400
025500 LSM-060-EXIT.
025600     EXIT.
025700
025800* LSM-061.  DISPLAYS ONE PROBLEM-RESULT ENTRY'S URL, INDENTED TO
025900* MATCH THE ORIGINAL TOOL'S LISTING FORMAT.
026000 LSM-061-DISPLAY-ONE-URL.
026100
026200     DISPLAY '      ' PR-URL(WS-RESULT-IDX).
026300
026400 LSM-061-EXIT.
026500     EXIT.
026600
026700 END PROGRAM LOG-SCANNER-MAIN.
