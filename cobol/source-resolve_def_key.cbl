000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    RESOLVE-DEF-KEY.
000400 AUTHOR.        E ERIKSEN.
000500 INSTALLATION.  DATA PROCESSING - BATCH SUPPORT GROUP.
000600 DATE-WRITTEN.  NOVEMBER 1994.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED.
000900*-----------------------------------------------------------------
001000* PURPOSE.  RESOLVES THE -DEF PARM INPUT (A PRODUCT CODE OR A
001100*           DEFINITIONS URL) INTO THE LOCAL DEFINITIONS FILE NAME
001200*           TO OPEN.  A RECOGNISED PRODUCT CODE IS LOOKED UP IN
001300*           THE 7-ENTRY PT-PRODUCT-TABLE; AN UNRECOGNISED CODE
001400*           DEFAULTS TO ENTRY 1 (JIRA-CORE).  AN INPUT CONTAINING
001500*           "HTTP" IS TREATED AS A URL AND ITS FILE NAME IS BUILT
001600*           FROM A CRC-32 STYLE CHECKSUM INSTEAD.  THIS IS BATCH
001700*           FLOW STEPS 1-2 OF THE STANDALONE ATLASSIAN LOG SCANNER
001800*           RUN.  ADAPTED FROM THE OLDER KEYWORD-TABLE LOOKUP
001900*           ROUTINE USED BY THE SCREEN INTERPRETER.
002000*
002100*           THE TWO OUTCOMES ARE MUTUALLY EXCLUSIVE FOR ANY ONE
002200*           RUN - EITHER RDK-020 (URL BRANCH) OR RDK-030 (PRODUCT
002300*           CODE BRANCH) FIRES, NEVER BOTH, AND WS-DEF-INPUT-IS-URL
002400*           IS THE SWITCH THAT DECIDES WHICH.  BOTH BRANCHES LEAVE
002500*           BEHIND A L-DEFINITIONS-FILE-NAME (WHAT TO OPEN LOCALLY)
002600*           AND A L-DEFINITIONS-URL (WHERE IT NOMINALLY CAME FROM,
002700*           CARRIED FOR THE FINAL SUMMARY REPORT ONLY - THIS
002800*           PROGRAM NEVER OPENS A NETWORK CONNECTION ITSELF).
002900*-----------------------------------------------------------------
003000* CHANGE LOG
003100*-----------------------------------------------------------------
003200* 941120 EE  TKT0003  ORIGINAL PROGRAM, ADAPTED FROM THE SCREEN
003300*                     INTERPRETER'S IS-KEYWORD TABLE LOOKUP.
003400* 950620 EE  TKT0061  ADDED BAMBOO, BITBUCKET, CROWD CODES (TABLE
003500*                     NOW WIDENED IN THE COPYBOOK TO 7 ENTRIES).
003600* 970823 RJT TKT0201  ADDED THE HTTP/URL BRANCH AND THE CALL TO
003700*                     CRC-CHECKSUM FOR CUSTOM DEFINITION URLS.
003800* 990817 EE  TKT0301  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
003900* 020614 MPK TKT0388  ADDED WS-MATCH-IDX-DISP-VIEW REDEFINES FOR
004000*                     THE MATCH-INDEX TRACE MESSAGE.
004100* 021203 DAH TKT0395  RDK-010 WAS TALLYING FOR UPPERCASE 'HTTP'
004200*                     ONLY - EVERY DEFINITIONS URL IN THE PRODUCT
004300*                     TABLE IS LOWERCASE, SO THE URL BRANCH NEVER
004400*                     FIRED FOR A NORMAL -DEF URL AND FELL THROUGH
004500*                     TO THE PRODUCT-CODE DEFAULT.  NOW FOLDS A
004600*                     WORKING COPY OF THE INPUT TO UPPERCASE
004700*                     BEFORE THE TALLY.
004800* 031205 EE  TKT0426  EXPANDED THE PURPOSE BLOCK AND THE RDK-020/
004900*                     RDK-030 PARAGRAPH HEADERS AFTER A REVIEWER
005000*                     ASKED WHY THE TWO BRANCHES CANNOT BOTH RUN.
005100*                     NO LOGIC CHANGE.
005200*-----------------------------------------------------------------
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700 INPUT-OUTPUT SECTION.
005800 DATA DIVISION.
005900 WORKING-STORAGE SECTION.
006000
006100* PT-PRODUCT-TABLE (VIA THE COPYBOOK BELOW) IS THE 7-ENTRY LIST OF
006200* KNOWN ATLASSIAN PRODUCT CODES AND THEIR DEFAULT DEFINITIONS
006300* URLS, MAINTAINED BY HAND AS NEW PRODUCTS ARE ONBOARDED.
006400 COPY "source-copybooks-product_table.cpy".
006500
006600* WS-HTTP-COUNT IS THE INSPECT TALLY USED BY RDK-010 TO DECIDE
006700* WHETHER THE -DEF INPUT LOOKS LIKE A URL.  WS-DEF-INPUT-UPPER IS
006800* THE UPPERCASED WORKING COPY THE TALLY IS ACTUALLY TAKEN AGAINST
006900* (SEE TKT0395 ABOVE) SO A LOWERCASE "http://..." STILL MATCHES.
007000 01  WS-HTTP-COUNT                PIC 9(4) COMP VALUE ZERO.
007100 01  WS-DEF-INPUT-UPPER           PIC X(200) VALUE SPACES.
007200
007300* WS-MATCH-IDX IS THE PT-ENTRY-IDX VALUE OF THE PRODUCT TABLE ROW
007400* THAT MATCHED (OR ENTRY 1 WHEN NOTHING MATCHED).  THE DISP-VIEW
007500* REDEFINE BELOW GIVES THE TRACE MESSAGE A DISPLAY-READY COPY.
007600 01  WS-MATCH-IDX                 PIC 9(2) COMP VALUE ZERO.
007700 01  WS-MATCH-IDX-DISP-VIEW REDEFINES WS-MATCH-IDX
007800                                  PIC 9(2).
007900
008000* WS-CHECKSUM-DIGITS RECEIVES THE 10-DIGIT CHECKSUM RETURNED BY
008100* CRC-CHECKSUM FOR THE URL BRANCH.  IT IS DECLARED DISPLAY SINCE
008200* IT IS STRUNG DIRECTLY INTO THE FILE NAME BELOW; THE NUM-VIEW
008300* REDEFINE GIVES CRC-CHECKSUM THE COMP FORM ITS LINKAGE EXPECTS.
008400 01  WS-CHECKSUM-DIGITS           PIC 9(10) VALUE ZERO.
008500 01  WS-CHECKSUM-NUM-VIEW REDEFINES WS-CHECKSUM-DIGITS
008600                                  PIC 9(10) COMP.
008700
008800* WS-DEF-INPUT-IS-URL-SW IS THE OUTCOME OF RDK-010 - IT DECIDES
008900* WHICH OF RDK-020 OR RDK-030 RUNS.  ONLY ONE OF THE TWO EVER
009000* FIRES PER CALL.
009100 01  WS-DEF-INPUT-IS-URL-SW       PIC X VALUE 'N'.
009200     88  WS-DEF-INPUT-IS-URL           VALUE 'Y'.
009300     88  WS-DEF-INPUT-NOT-URL           VALUE 'N'.
009400
009500* WS-PADDED-CODE IS THE -DEF INPUT RIGHT-PADDED TO THE TABLE'S
009600* 10-BYTE PRODUCT-CODE WIDTH SO THE RDK-031 COMPARE LINES UP
009700* REGARDLESS OF HOW SHORT THE OPERATOR'S TYPED CODE WAS.
009800 01  WS-PADDED-CODE               PIC X(10) VALUE SPACES.
009900
010000* LS-FOUND-SW TRACKS WHETHER RDK-030'S TABLE SEARCH MATCHED ANY
010100* OF THE 7 ENTRIES.
010200 01  LS-FOUND-SW                  PIC X VALUE 'N'.
010300     88  LS-FOUND                      VALUE 'Y'.
010400     88  LS-NOT-FOUND                   VALUE 'N'.
010500
010600 LINKAGE SECTION.
010700
010800* L-DEF-INPUT IS THE RAW -DEF PARM TEXT.  L-DEFINITIONS-FILE-NAME
010900* IS WHAT READ-DEFINITIONS WILL OPEN LOCALLY.  L-DEFINITIONS-URL
011000* IS CARRIED FORWARD ONLY FOR THE SUMMARY REPORT'S BENEFIT.
011100 01  L-DEF-INPUT                  PIC X(200).
011200 01  L-DEFINITIONS-FILE-NAME      PIC X(200).
011300 01  L-DEFINITIONS-URL            PIC X(200).
011400
011500 PROCEDURE DIVISION USING
011600     L-DEF-INPUT L-DEFINITIONS-FILE-NAME L-DEFINITIONS-URL.
011700
011800*-----------------------------------------------------------------
011900* RDK-MAIN-PROCEDURE.  CLASSIFIES THE INPUT VIA RDK-010, THEN
012000* DISPATCHES TO EXACTLY ONE OF THE TWO RESOLUTION BRANCHES.
012100*-----------------------------------------------------------------
012200 RDK-MAIN-PROCEDURE.
012300
012400     MOVE SPACES TO L-DEFINITIONS-FILE-NAME L-DEFINITIONS-URL
012500     SET WS-DEF-INPUT-NOT-URL TO TRUE
012600     MOVE ZERO TO WS-HTTP-COUNT
012700
012800     PERFORM RDK-010-CHECK-FOR-URL THRU RDK-010-EXIT
012900
013000     IF WS-DEF-INPUT-IS-URL
013100         PERFORM RDK-020-BUILD-NAME-FROM-URL THRU RDK-020-EXIT
013200     ELSE
013300         PERFORM RDK-030-LOOKUP-PRODUCT-CODE THRU RDK-030-EXIT
013400     END-IF
013500
013600     CALL "LOGGER" USING
013700         "RESOLVE-DEF-KEY :: DEFINITIONS FILE NAME RESOLVED"
013800     END-CALL
013900
014000     GOBACK.
014100
014200*-----------------------------------------------------------------
014300* RDK-010.  BUSINESS RULE 6 - AN INPUT CONTAINING "HTTP" (WHICH
014400* ALSO COVERS "HTTPS") IS A URL, NOT A PRODUCT CODE.  THE TALLY IS
014500* TAKEN AGAINST AN UPPERCASED WORKING COPY OF THE INPUT SINCE EVERY
014600* DEFINITIONS URL THIS SHOP DEALS WITH ARRIVES IN LOWERCASE - SEE
014700* TKT0395 ABOVE FOR WHY THIS MATTERS.
014800*-----------------------------------------------------------------
014900 RDK-010-CHECK-FOR-URL.
015000
015100     MOVE L-DEF-INPUT TO WS-DEF-INPUT-UPPER
015200     INSPECT WS-DEF-INPUT-UPPER CONVERTING
015300         'abcdefghijklmnopqrstuvwxyz' TO
015400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
015500     INSPECT WS-DEF-INPUT-UPPER TALLYING WS-HTTP-COUNT FOR ALL 'HTTP'
015600
015700     IF WS-HTTP-COUNT > 0
015800         SET WS-DEF-INPUT-IS-URL TO TRUE
015900         MOVE L-DEF-INPUT TO L-DEFINITIONS-URL
016000     END-IF.
016100
016200 RDK-010-EXIT.
016300     EXIT.
016400
016500*-----------------------------------------------------------------
016600* RDK-020.  BUSINESS RULE 6, URL BRANCH - RUNS ONLY WHEN RDK-010
016700* SET WS-DEF-INPUT-IS-URL.  THE LOCAL FILE NAME IS THE CRC-32
016800* STYLE CHECKSUM OF THE URL TEXT (SEE SOURCE-CRC_CHECKSUM.CBL),
016900* RENDERED AS PLAIN DIGITS, PLUS THE .XML SUFFIX EVERY DEFINITIONS
017000* FILE IN THIS SHOP USES.  A CUSTOM URL THEREFORE ALWAYS RESOLVES
017100* TO THE SAME LOCAL FILE NAME ACROSS RUNS, WHICH LETS AN OPERATOR
017200* CACHE A DOWNLOADED COPY BY HAND IF THEY CHOOSE TO.
017300*-----------------------------------------------------------------
017400 RDK-020-BUILD-NAME-FROM-URL.
017500
017600     CALL "CRC-CHECKSUM" USING
017700         L-DEF-INPUT WS-CHECKSUM-DIGITS
017800     END-CALL
017900
018000     STRING
018100         WS-CHECKSUM-DIGITS DELIMITED BY SIZE
018200         '.xml' DELIMITED BY SIZE
018300         INTO L-DEFINITIONS-FILE-NAME
018400     END-STRING.
018500
018600 RDK-020-EXIT.
018700     EXIT.
018800
018900*-----------------------------------------------------------------
019000* RDK-030.  BUSINESS RULE 5, PRODUCT-CODE BRANCH - RUNS ONLY WHEN
019100* RDK-010 DID NOT CLASSIFY THE INPUT AS A URL.  THE INPUT IS
019200* PADDED AND COMPARED AGAINST ALL 7 TABLE ENTRIES VIA RDK-031;
019300* AN UNRECOGNISED CODE IS LOGGED AND DEFAULTS TO ENTRY 1
019400* (JIRA-CORE) RATHER THAN FAILING THE RUN.
019500*-----------------------------------------------------------------
019600 RDK-030-LOOKUP-PRODUCT-CODE.
019700
019800     SET LS-NOT-FOUND TO TRUE
019900     MOVE SPACES TO WS-PADDED-CODE
020000     MOVE L-DEF-INPUT TO WS-PADDED-CODE
020100
020200     SET PT-ENTRY-IDX TO 1
020300     PERFORM RDK-031-COMPARE-ONE-ENTRY THRU RDK-031-EXIT
020400         VARYING PT-ENTRY-IDX FROM 1 BY 1
020500         UNTIL PT-ENTRY-IDX > 7 OR LS-FOUND
020600
020700     IF LS-NOT-FOUND
020800         MOVE 1 TO WS-MATCH-IDX
020900         MOVE 1 TO PT-ENTRY-IDX
021000         CALL "LOGGER" USING
021100             "RESOLVE-DEF-KEY :: UNRECOGNISED CODE, DEFAULTING"
021200         END-CALL
021300     ELSE
021400         MOVE WS-MATCH-IDX TO PT-ENTRY-IDX
021500     END-IF
021600
021700     MOVE PT-PRODUCT-URL(PT-ENTRY-IDX) TO L-DEFINITIONS-URL
021800
021900     STRING
022000         L-DEF-INPUT DELIMITED BY SPACE
022100         '.xml' DELIMITED BY SIZE
022200         INTO L-DEFINITIONS-FILE-NAME
022300     END-STRING.
022400
022500 RDK-030-EXIT.
022600     EXIT.
022700
022800* RDK-031.  ONE-ROW COMPARE CALLED BY THE VARYING PERFORM ABOVE.
022900 RDK-031-COMPARE-ONE-ENTRY.
023000
023100     IF PT-PRODUCT-CODE(PT-ENTRY-IDX) = WS-PADDED-CODE
023200         SET LS-FOUND TO TRUE
023300         MOVE PT-ENTRY-IDX TO WS-MATCH-IDX
023400     END-IF.
023500
023600 RDK-031-EXIT.
023700     EXIT.
023800
023900 END PROGRAM RESOLVE-DEF-KEY.
