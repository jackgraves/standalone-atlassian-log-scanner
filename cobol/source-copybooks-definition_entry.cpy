000100*****************************************************************
000200* COPYBOOK:  DEFINITION-ENTRY-TABLE
000300* AUTHOR:    E. ERIKSEN
000400* DATE-WRITTEN.  NOVEMBER 1994.
000500* PURPOSE:   ONE TABLE ENTRY PER <REGEXENTRY> ELEMENT READ FROM
000600*            THE DEFINITIONS FILE (SEE SOURCE-READ_DEFINITIONS).
000700*            EACH ENTRY CARRIES ONE KNOWN-PROBLEM PATTERN AND THE
000800*            KNOWLEDGE-BASE URL TO REPORT WHEN THE PATTERN HITS.
000900*-----------------------------------------------------------------
001000* CHANGE LOG
001100*-----------------------------------------------------------------
001200* 941108 EE  TKT0001  ORIGINAL COPYBOOK - JIRA-CORE DEFS ONLY.
001300* 950227 EE  TKT0044  WIDENED SOURCE-ID, ADDED DE-ENTRY-ID.
001400* 960614 RJT TKT0119  ADDED DE-ALREADY-MATCHED-SW FOR DEDUP.
001500* 990817 EE  TKT0301  Y2K REVIEW - NO DATE FIELDS IN THIS TABLE,
001600*                     NO CHANGE REQUIRED.
001700* 020305 MPK TKT0388  ADDED DE-ENTRY-ID-NUM REDEFINES FOR THE
001800*                     NUMERIC-DEFINITION-ID SHOPS (BAMBOO).
001900*-----------------------------------------------------------------
002000 01  DE-DEFINITION-TABLE.
002100     05  DE-ENTRY-COUNT           PIC 9(4)  COMP.
002150     05  FILLER                   PIC X(4)  VALUE SPACES.
002200     05  DE-ENTRY OCCURS 0 TO 2000 TIMES
002300                  DEPENDING ON DE-ENTRY-COUNT
002400                  INDEXED BY DE-ENTRY-IDX.
002500         10  DE-ENTRY-ID          PIC X(20) VALUE SPACES.
002600         10  DE-ENTRY-ID-NUM REDEFINES DE-ENTRY-ID
002700                                  PIC 9(20).
002800         10  DE-SOURCE-ID         PIC X(20) VALUE SPACES.
002900         10  DE-PAGE-NAME         PIC X(80) VALUE SPACES.
003000         10  DE-REGEX             PIC X(256) VALUE SPACES.
003100         10  DE-URL               PIC X(200) VALUE SPACES.
003200         10  DE-ALREADY-MATCHED-SW PIC X VALUE 'N'.
003300             88  DE-ALREADY-MATCHED     VALUE 'Y'.
003400             88  DE-NOT-YET-MATCHED     VALUE 'N'.
003500         10  FILLER               PIC X(19) VALUE SPACES.
