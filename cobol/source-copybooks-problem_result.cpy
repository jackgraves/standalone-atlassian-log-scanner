000100*****************************************************************
000200* COPYBOOK:  PROBLEM-RESULT-TABLE
000300* AUTHOR:    E. ERIKSEN
000400* DATE-WRITTEN.  NOVEMBER 1994.
000500* PURPOSE:   HOLDS THE DEDUPED LIST OF MATCHED-PATTERN URLS FOR
000600*            THE "DETECTED PROBLEMS" LISTING. ONE ENTRY PER
000700*            DISTINCT DE-URL THAT MATCHED AT LEAST ONE LOG LINE,
000800*            IN FIRST-MATCHED (TABLE) ORDER.
000900*-----------------------------------------------------------------
001000* CHANGE LOG
001100*-----------------------------------------------------------------
001200* 941108 EE  TKT0001  ORIGINAL COPYBOOK.
001300* 990817 EE  TKT0301  Y2K REVIEW - NO CHANGE REQUIRED.
001400*-----------------------------------------------------------------
001500 01  PR-RESULT-TABLE.
001600     05  PR-RESULT-COUNT          PIC 9(4)  COMP.
001650     05  FILLER                   PIC X(4)  VALUE SPACES.
001700     05  PR-RESULT OCCURS 0 TO 2000 TIMES
001800                    DEPENDING ON PR-RESULT-COUNT
001900                    INDEXED BY PR-RESULT-IDX.
002000         10  PR-URL               PIC X(200) VALUE SPACES.
002050         10  FILLER               PIC X(1)  VALUE SPACE.
