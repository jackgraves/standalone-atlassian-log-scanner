000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    PCT-PROGRESS.
000400 AUTHOR.        E ERIKSEN.
000500 INSTALLATION.  DATA PROCESSING - BATCH SUPPORT GROUP.
000600 DATE-WRITTEN.  NOVEMBER 1994.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED.
000900*-----------------------------------------------------------------
001000* PURPOSE.  TRACKS AND DISPLAYS THE SCAN'S PERCENT-COMPLETE
001100*           FIGURE AS THE LOG SCANNER WORKS THROUGH THE LOG-LINE
001200*           TABLE.  THE FIGURE IS A TRUNCATED WHOLE-NUMBER PERCENT
001300*           (NO ROUNDING) AND IS ONLY DISPLAYED WHEN IT CHANGES
001400*           FROM THE LAST FIGURE SHOWN, SO THE OPERATOR'S CONSOLE
001500*           ISN'T FLOODED WITH A LINE PER LOG RECORD.
001600*
001700*           THE CALLER PASSES THREE FIELDS ON EVERY CALL: HOW MANY
001800*           LINES HAVE BEEN PROCESSED SO FAR, THE TOTAL LINE COUNT,
001900*           AND A RESET SWITCH.  THE RESET SWITCH IS SET TO 'Y' ON
002000*           EXACTLY ONE CALL AT THE TOP OF EACH RUN (SEE PARSE-LOG-
002100*           LINES) SO THAT A SECOND RUN IN THE SAME JOB STEP DOES
002200*           NOT INHERIT THE PRIOR RUN'S LAST-SHOWN PERCENT AND
002300*           SILENTLY SKIP DISPLAYING 0% ON THE NEW RUN.
002400*-----------------------------------------------------------------
002500* CHANGE LOG
002600*-----------------------------------------------------------------
002700* 970823 RJT TKT0201  ORIGINAL PROGRAM - MODELED ON THE OLD BASIC
002800*                     INTERPRETER'S FOR-LOOP COUNTER/COMPARE LOGIC.
002900* 971104 RJT TKT0219  DISPLAY ONLY WHEN PERCENT FIGURE CHANGES -
003000*                     SPOOL OUTPUT WAS UNREADABLE OTHERWISE ON A
003100*                     LARGE LOG.
003200* 990817 EE  TKT0301  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
003300* 020614 MPK TKT0388  ADDED WS-PERCENT-NOW-DISP-VIEW REDEFINES FOR
003400*                     THE PERCENT TRACE MESSAGE.
003500* 030905 MPK TKT0411  ADDED THE LAST-SHOWN AND DISPLAY-LINE
003600*                     REDEFINES SO A DEBUG DUMP COULD SHOW BOTH
003700*                     WITHOUT SEPARATE WORKING FIELDS.
003800* 031205 EE  TKT0423  EXPANDED THE PURPOSE BLOCK TO EXPLAIN THE
003900*                     RESET SWITCH AFTER A QUESTION CAME UP ABOUT
004000*                     WHY 0% NEVER SHOWS ON A RERUN.  NO LOGIC
004100*                     CHANGE.
004200*-----------------------------------------------------------------
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700 INPUT-OUTPUT SECTION.
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000
005100* WS-PERCENT-NOW IS THIS CALL'S TRUNCATED WHOLE-NUMBER PERCENT,
005200* RECOMPUTED FROM SCRATCH ON EVERY CALL - NO RUNNING TOTAL IS KEPT
005300* BEYOND WHAT L-LINE-COUNT-SO-FAR AND L-LINE-TOTAL ALREADY GIVE.
005400 01  WS-PERCENT-NOW                PIC 9(3) COMP VALUE ZERO.
005500 01  WS-PERCENT-NOW-DISP-VIEW REDEFINES WS-PERCENT-NOW
005600                                   PIC 9(3).
005700
005800* WS-PERCENT-LAST-SHOWN REMEMBERS THE LAST FIGURE ACTUALLY WRITTEN
005900* TO THE CONSOLE.  IT STARTS AT -1 (A VALUE THE TRUNCATED PERCENT
006000* CAN NEVER TAKE) SO THE VERY FIRST CALL OF A RUN ALWAYS DISPLAYS,
006100* EVEN IF THAT FIRST FIGURE HAPPENS TO BE 0%.
006200 01  WS-PERCENT-LAST-SHOWN         PIC S9(3) COMP VALUE -1.
006300 01  WS-PERCENT-LAST-SHOWN-DISP-VIEW REDEFINES
006400     WS-PERCENT-LAST-SHOWN         PIC S9(3).
006500
006600* WS-PERCENT-DISPLAY-LINE IS THE FULL "NN% COMPLETE" CONSOLE LINE
006700* BUILT BY PCT-010 BELOW.  THE SPLIT-VIEW REDEFINE BREAKS IT INTO
006800* THE LEADING DIGITS AND THE REMAINDER OF THE LINE, USED WHEN A
006900* DEBUG DUMP NEEDS TO SHOW JUST THE DIGIT PORTION ON ITS OWN.
007000 01  WS-PERCENT-DISPLAY-LINE       PIC X(20) VALUE SPACES.
007100 01  WS-PERCENT-DISPLAY-LINE-SPLIT-VIEW REDEFINES
007200     WS-PERCENT-DISPLAY-LINE.
007300     05  WS-PCT-DISPLAY-DIGITS     PIC X(3).
007400     05  WS-PCT-DISPLAY-REMAINDER  PIC X(17).
007500
007600* WS-FIRST-CALL-SW IS SET BY A RESET CALL AND CLEARED THE FIRST
007700* TIME A PERCENT FIGURE IS ACTUALLY DISPLAYED - IT IS NOT
007800* CURRENTLY TESTED ANYWHERE ELSE IN THIS PROGRAM, BUT IS KEPT FOR
007900* A FUTURE "SUPPRESS THE VERY FIRST DISPLAY" OPTION SHOULD ONE
008000* EVER BE REQUESTED.
008100 01  WS-FIRST-CALL-SW              PIC X VALUE 'Y'.
008200     88  WS-FIRST-CALL                 VALUE 'Y'.
008300     88  WS-NOT-FIRST-CALL              VALUE 'N'.
008400
008500 LINKAGE SECTION.
008600
008700* L-LINE-COUNT-SO-FAR AND L-LINE-TOTAL DRIVE THE PERCENT
008800* COMPUTATION.  L-RESET-SW IS 'Y' ON EXACTLY ONE CALL AT THE START
008900* OF A RUN AND 'N' ON EVERY CALL AFTER THAT.
009000 01  L-LINE-COUNT-SO-FAR           PIC 9(6) COMP.
009100 01  L-LINE-TOTAL                  PIC 9(6) COMP.
009200 01  L-RESET-SW                    PIC X.
009300     88  L-RESET-PROGRESS               VALUE 'Y'.
009400     88  L-DO-NOT-RESET                 VALUE 'N'.
009500
009600 PROCEDURE DIVISION USING
009700     L-LINE-COUNT-SO-FAR L-LINE-TOTAL L-RESET-SW.
009800
009900*-----------------------------------------------------------------
010000* PCT-MAIN-PROCEDURE.  ON A RESET CALL, RE-ARMS THE LAST-SHOWN
010100* FIGURE AND RETURNS WITHOUT DISPLAYING ANYTHING.  ON AN ORDINARY
010200* CALL, COMPUTES THE CURRENT TRUNCATED PERCENT AND DISPLAYS IT
010300* ONLY IF IT DIFFERS FROM THE LAST FIGURE SHOWN.  A ZERO LINE
010400* TOTAL (AN EMPTY LOG FILE) IS GUARDED AGAINST TO AVOID A DIVIDE
010500* BY ZERO.
010600*-----------------------------------------------------------------
010700 PCT-MAIN-PROCEDURE.
010800
010900     IF L-RESET-PROGRESS
011000         MOVE -1 TO WS-PERCENT-LAST-SHOWN
011100         SET WS-FIRST-CALL TO TRUE
011200         GOBACK
011300     END-IF
011400
011500     IF L-LINE-TOTAL = ZERO
011600         GOBACK
011700     END-IF
011800
011900     COMPUTE WS-PERCENT-NOW =
012000         (L-LINE-COUNT-SO-FAR * 100) / L-LINE-TOTAL
012100
012200     IF WS-PERCENT-NOW NOT = WS-PERCENT-LAST-SHOWN
012300         PERFORM PCT-010-DISPLAY-PERCENT THRU PCT-010-EXIT
012400         MOVE WS-PERCENT-NOW TO WS-PERCENT-LAST-SHOWN
012500         SET WS-NOT-FIRST-CALL TO TRUE
012600     END-IF
012700
012800     GOBACK.
012900
013000*-----------------------------------------------------------------
013100* PCT-010.  BUILDS AND DISPLAYS THE "NN% COMPLETE" CONSOLE LINE
013200* USING THE HOUSE STYLE OF MOVING THE COMP FIELD TO A DISPLAY
013300* VIEW BEFORE STRINGING IT INTO THE MESSAGE.
013400*-----------------------------------------------------------------
013500 PCT-010-DISPLAY-PERCENT.
013600
013700     MOVE WS-PERCENT-NOW TO WS-PERCENT-NOW-DISP-VIEW
013800     MOVE SPACES TO WS-PERCENT-DISPLAY-LINE
013900
014000     STRING WS-PERCENT-NOW-DISP-VIEW DELIMITED BY SIZE
014100            '% complete' DELIMITED BY SIZE
014200            INTO WS-PERCENT-DISPLAY-LINE
014300     END-STRING
014400
014500     DISPLAY WS-PERCENT-DISPLAY-LINE.
014600
014700 PCT-010-EXIT.
014800     EXIT.
014900
015000 END PROGRAM PCT-PROGRESS.
