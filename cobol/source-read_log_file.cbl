000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    READ-LOG-FILE.
000400 AUTHOR.        E ERIKSEN.
000500 INSTALLATION.  DATA PROCESSING - BATCH SUPPORT GROUP.
000600 DATE-WRITTEN.  NOVEMBER 1994.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED.
000900*-----------------------------------------------------------------
001000* PURPOSE.  READS THE SUPPLIED APPLICATION LOG FILE, ONE PHYSICAL
001100*           LINE AT A TIME, INTO THE LL-LOG-LINE-TABLE IN FILE
001200*           ORDER.  THIS IS BATCH FLOW STEP 4 OF THE STANDALONE
001300*           ATLASSIAN LOG SCANNER RUN - NO PATTERN TESTING HAPPENS
001400*           HERE, ONLY THE READ.  ADAPTED FROM THIS SHOP'S OLDER
001500*           SOURCE-FILE LOADER (SAME READ-INTO-TABLE SHAPE).
001600*
001700*           A MISSING LOG FILE NAME IS TREATED AS "NOTHING TO
001800*           READ" AND LOGGED RATHER THAN TREATED AS AN ABEND - THE
001900*           CALLER'S LL-LINE-COUNT SIMPLY COMES BACK ZERO AND THE
002000*           REMAINING BATCH-FLOW STEPS SIMPLY FIND NO PROBLEMS.
002100*           THE OPTIONAL L-LIST-LOG-SW LETS AN OPERATOR ASK FOR
002200*           EVERY LOG LINE TO BE ECHOED TO SYSOUT AS IT IS READ,
002300*           WHICH IS USEFUL WHEN CHASING WHY A PARTICULAR LINE
002400*           DID OR DID NOT MATCH LATER IN THE RUN.
002500*-----------------------------------------------------------------
002600* CHANGE LOG
002700*-----------------------------------------------------------------
002800* 941108 EE  TKT0001  ORIGINAL PROGRAM - CARVED OUT OF THE OLDER
002900*                     SOURCE LOADER, WITH THE QUOTE/COLON SPLIT
003000*                     LOGIC REMOVED SINCE A LOG LINE IS NOT BASIC
003100*                     SOURCE - IT IS KEPT AS-IS, ONE FD RECORD PER
003200*                     TABLE ENTRY.
003300* 950227 EE  TKT0044  RAISED FD RECORD LENGTH TO 200 TO MATCH THE
003400*                     DEFINITIONS FILE'S LOG-TEXT WIDTH.
003500* 970512 EE  TKT0177  RAISED LL-LOG-LINE-TABLE LIMIT TO 200000 -
003600*                     SEE ALSO SOURCE-COPYBOOKS-LOG_LINE.
003700* 990817 EE  TKT0301  Y2K REVIEW - NO DATE FIELDS TOUCHED HERE,
003800*                     NO CHANGE REQUIRED.
003900* 020305 MPK TKT0388  ADDED WS-LINE-IDX-NUM-VIEW REDEFINES SO THE
004000*                     DISPLAY TRACE COULD SHOW A ZONED COPY OF THE
004100*                     COMP COUNTER WITHOUT A SEPARATE MOVE.
004200* 030905 MPK TKT0411  ADDED WS-LOG-FILE-NAME-FIRST-VIEW REDEFINES -
004300*                     A DEBUG BUILD NEEDED THE FIRST CHARACTER OF
004400*                     THE FILE NAME TO CHECK FOR A DD-STYLE PREFIX.
004500* 031205 EE  TKT0425  EXPANDED THE PURPOSE BLOCK TO EXPLAIN THE
004600*                     LIST-LOG SWITCH AFTER AN OPERATOR ASKED WHAT
004700*                     IT DOES.  NO LOGIC CHANGE.
004800*-----------------------------------------------------------------
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT OPTIONAL FD-LOG-INPUT-FILE
005600         ASSIGN TO DYNAMIC WS-LOG-FILE-NAME
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800
005900 DATA DIVISION.
006000 FILE SECTION.
006100* F-LOG-LINE-RAW IS ONE PHYSICAL LINE OF THE APPLICATION LOG FILE
006200* BEING SCANNED, AT THE SAME 200-BYTE WIDTH THE DEFINITIONS FILE'S
006300* LOG-TEXT FIELDS USE (SEE TKT0044 ABOVE).
006400 FD  FD-LOG-INPUT-FILE.
006500 01  F-LOG-LINE-RAW               PIC X(200).
006600
006700 WORKING-STORAGE SECTION.
006800
006900* WS-LOG-FILE-NAME IS USED BY THE SELECT CLAUSE'S ASSIGN TO
007000* DYNAMIC.  THE FIRST-VIEW REDEFINE BELOW GIVES A ONE-BYTE LOOK AT
007100* JUST THE FIRST CHARACTER, ADDED FOR A DEBUG BUILD THAT NEEDED TO
007200* CHECK FOR A DD-STYLE PREFIX WITHOUT A SEPARATE REFERENCE
007300* MODIFICATION EVERY TIME.
007400 01  WS-LOG-FILE-NAME             PIC X(200) VALUE SPACES.
007500 01  WS-LOG-FILE-NAME-FIRST-VIEW REDEFINES WS-LOG-FILE-NAME.
007600     05  WS-LOG-FILE-NAME-FIRST-CHAR  PIC X(1).
007700     05  FILLER                       PIC X(199).
007800
007900* WS-LINE-IDX IS BOTH THE TABLE SUBSCRIPT AND THE RUNNING COUNT OF
008000* LINES READ SO FAR - THE TWO ARE THE SAME NUMBER SINCE EVERY LINE
008100* READ BECOMES EXACTLY ONE TABLE ENTRY (UNLIKE READ-DEFINITIONS,
008200* WHICH SKIPS BLANK LINES).  WS-LINE-IDX-DISP IS THE EDITED FORM
008300* USED ON THE FINAL TRACE MESSAGE.
008400 01  WS-LINE-IDX                  PIC 9(6) COMP VALUE ZERO.
008500 01  WS-LINE-IDX-NUM-VIEW REDEFINES WS-LINE-IDX
008600                                  PIC 9(6).
008700 01  WS-LINE-IDX-DISP             PIC ZZZ,ZZ9 VALUE ZERO.
008800
008900* WS-FILLER-PAD IS NOT CURRENTLY REFERENCED IN THE PROCEDURE
009000* DIVISION - IT IS CARRIED FORWARD FROM THE OLDER SOURCE LOADER'S
009100* WORKING-STORAGE LAYOUT, WHERE THE EQUIVALENT FIELD PADDED A
009200* BLOCKED RECORD OUT TO ITS FULL WIDTH.
009300 01  WS-FILLER-PAD                PIC X(10) VALUE SPACES.
009400
009500* LS-EOF-SW STOPS THE READ LOOP WHEN THE LOG FILE IS EXHAUSTED.
009600 01  LS-EOF-SW                    PIC X VALUE 'N'.
009700     88  LS-EOF                        VALUE 'Y'.
009800     88  LS-NOT-EOF                    VALUE 'N'.
009900
010000* LS-LIST-LOG-SW IS THE WORKING-STORAGE COPY OF THE CALLER'S
010100* L-LIST-LOG-SW BELOW, TESTED ONCE PER LINE READ.
010200 01  LS-LIST-LOG-SW               PIC X VALUE 'N'.
010300     88  LS-LIST-LOG                   VALUE 'Y'.
010400     88  LS-NOT-LIST-LOG                VALUE 'N'.
010500
010600 LINKAGE SECTION.
010700
010800* L-LOG-FILE-NAME IS THE FULLY RESOLVED LOG FILE NAME FROM THE
010900* JCL PARM.  L-LL-LOG-LINE-TABLE (BELOW, VIA THE COPYBOOK) IS
011000* WHERE EVERY LINE READ ENDS UP.
011100 01  L-LOG-FILE-NAME              PIC X(200).
011200
011300 COPY "source-copybooks-log_line.cpy"
011400     REPLACING LEADING ==LL-== BY ==L-LL-==.
011500
011600* L-LIST-LOG-SW, WHEN 'Y', ASKS THIS PROGRAM TO DISPLAY EVERY LOG
011700* LINE TO SYSOUT AS IT IS READ - USEFUL FOR CHASING A SPECIFIC
011800* LINE'S LATER MATCH BEHAVIOR, NOISY FOR A LARGE LOG.
011900 01  L-LIST-LOG-SW                PIC X.
012000     88  L-LIST-LOG                    VALUE 'Y'.
012100     88  L-NOT-LIST-LOG                VALUE 'N'.
012200
012300 PROCEDURE DIVISION USING
012400     L-LOG-FILE-NAME L-LL-LOG-LINE-TABLE
012500     L-LIST-LOG-SW.
012600
012700*-----------------------------------------------------------------
012800* RLF-MAIN-PROCEDURE.  A BLANK LOG FILE NAME IS LOGGED AND
012900* TREATED AS NOTHING TO READ.  OTHERWISE THE FILE IS OPENED, READ
013000* TO END OF FILE ONE LINE AT A TIME, AND CLOSED.
013100*-----------------------------------------------------------------
013200 RLF-MAIN-PROCEDURE.
013300
013400     IF L-LOG-FILE-NAME = SPACES
013500         CALL "LOGGER" USING
013600             "READ-LOG-FILE :: NO LOG FILE NAME SUPPLIED. NOTHING"
013700         END-CALL
013800         GOBACK
013900     END-IF
014000
014100     MOVE L-LOG-FILE-NAME TO WS-LOG-FILE-NAME
014200     IF L-LIST-LOG
014300         SET LS-LIST-LOG TO TRUE
014400     ELSE
014500         SET LS-NOT-LIST-LOG TO TRUE
014600     END-IF
014700
014800     OPEN INPUT FD-LOG-INPUT-FILE
014900
015000     PERFORM RLF-READ-ONE-LINE THRU RLF-READ-ONE-LINE-EXIT
015100         UNTIL LS-EOF
015200
015300     CLOSE FD-LOG-INPUT-FILE
015400
015500     MOVE WS-LINE-IDX TO WS-LINE-IDX-DISP
015600     CALL "LOGGER" USING
015700         "READ-LOG-FILE :: FINISHED READING LOG FILE"
015800     END-CALL
015900
016000     GOBACK.
016100
016200* RLF-READ-ONE-LINE.  READS ONE LINE, ADVANCES THE COUNT/SUBSCRIPT,
016300* AND COPIES THE LINE INTO ITS TABLE SLOT.  WHEN LIST-LOG IS ON,
016400* THE RAW LINE IS ALSO ECHOED TO SYSOUT.
016500 RLF-READ-ONE-LINE.
016600
016700     READ FD-LOG-INPUT-FILE
016800         AT END
016900             SET LS-EOF TO TRUE
017000         NOT AT END
017100             ADD 1 TO WS-LINE-IDX
017200             MOVE WS-LINE-IDX TO L-LL-LINE-COUNT
017300             MOVE F-LOG-LINE-RAW TO L-LL-TEXT(WS-LINE-IDX)
017400             IF LS-LIST-LOG
017500                 DISPLAY F-LOG-LINE-RAW
017600             END-IF
017700     END-READ.
017800
017900 RLF-READ-ONE-LINE-EXIT.
018000     EXIT.
018100
018200 END PROGRAM READ-LOG-FILE.
