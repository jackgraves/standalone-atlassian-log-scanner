000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    READ-DEFINITIONS.
000400 AUTHOR.        E ERIKSEN.
000500 INSTALLATION.  DATA PROCESSING - BATCH SUPPORT GROUP.
000600 DATE-WRITTEN.  NOVEMBER 1994.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED.
000900*-----------------------------------------------------------------
001000* PURPOSE.  READS THE PRE-SUPPLIED DEFINITIONS FILE (ONE FLATTENED
001100*           <REGEXENTRY> ELEMENT PER PHYSICAL LINE) AND BUILDS THE
001200*           DE-DEFINITION-TABLE OF PATTERN/URL PAIRS USED BY THE
001300*           PATTERN-MATCHING PASS.  THIS IS BATCH FLOW STEP 3 OF
001400*           THE STANDALONE ATLASSIAN LOG SCANNER RUN.  NO NETWORK
001500*           DOWNLOAD OR XML BINDER IS USED - EACH TAG'S CONTENT IS
001600*           LOCATED BY A PLAIN CHARACTER-BY-CHARACTER SCAN, THE
001700*           SAME WAY THIS SHOP'S OLDER SOURCE LOADER LOCATED
001800*           QUOTED STRING BOUNDARIES.
001900*
002000*           EACH DEFINITIONS-FILE LINE IS EXPECTED TO CARRY ALL
002100*           FIVE TAGS OF ONE ENTRY - PAGENAME, REGEX, URL, ID AND
002200*           SOURCEID - FLATTENED ONTO THAT SINGLE LINE BY WHATEVER
002300*           EARLIER STEP STAGED THE FILE.  THIS PROGRAM DOES NOT
002400*           CARE WHAT ORDER THE FIVE TAGS APPEAR IN OR WHAT ELSE
002500*           SURROUNDS THEM ON THE LINE - RD-EXTRACT-TAG-VALUE JUST
002600*           HUNTS FOR THE OPENING AND CLOSING TAG TEXT AND TAKES
002700*           WHATEVER SITS BETWEEN THEM.  A BLANK LINE IN THE
002800*           DEFINITIONS FILE (FOR EXAMPLE A TRAILING BLANK LEFT BY
002900*           THE STAGING STEP) IS SKIPPED OUTRIGHT AND DOES NOT
003000*           BECOME A DEFINITION-ENTRY TABLE ROW.
003100*-----------------------------------------------------------------
003200* CHANGE LOG
003300*-----------------------------------------------------------------
003400* 941115 EE  TKT0002  ORIGINAL PROGRAM, ADAPTED FROM THE SOURCE
003500*                     LOADER'S QUOTE-PAIR SCAN TO LOCATE XML TAG
003600*                     BOUNDARIES INSTEAD OF QUOTE PAIRS.
003700* 950227 EE  TKT0044  ADDED SOURCE-ID AND ID TAG EXTRACTION - THE
003800*                     ORIGINAL VERSION ONLY READ PAGENAME/REGEX/URL.
003900* 960614 RJT TKT0119  GENERALISED THE TAG SCAN INTO ONE SHARED
004000*                     PARAGRAPH (RD-EXTRACT-TAG-VALUE) INSTEAD OF
004100*                     FIVE COPIES OF THE SAME LOGIC.
004200* 990817 EE  TKT0301  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
004300* 020305 MPK TKT0388  ADDED WS-LINE-NUM-DISP-VIEW REDEFINES FOR
004400*                     THE DIAGNOSTIC TRACE ADDED BELOW.
004500* 031205 EE  TKT0424  EXPANDED THE PURPOSE BLOCK AND ADDED A
004600*                     PARAGRAPH-HEADER COMMENT TO RD-BUILD-ENTRY-
004700*                     FROM-LINE AFTER A NEW HIRE ASKED WHY THE FIVE
004800*                     TAGS ARE PULLED IN THIS PARTICULAR ORDER.
004900*                     NO LOGIC CHANGE.
005000*-----------------------------------------------------------------
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT OPTIONAL FD-DEFINITIONS-FILE
005800         ASSIGN TO DYNAMIC WS-DEFINITIONS-FILE-NAME
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000
006100 DATA DIVISION.
006200 FILE SECTION.
006300* F-DEFINITIONS-LINE-RAW IS ONE PHYSICAL LINE OF THE DEFINITIONS
006400* FILE - WIDE ENOUGH (1024 BYTES) TO HOLD ALL FIVE FLATTENED TAGS
006500* OF ONE ENTRY ON A SINGLE LINE.
006600 FD  FD-DEFINITIONS-FILE.
006700 01  F-DEFINITIONS-LINE-RAW       PIC X(1024).
006800
006900 WORKING-STORAGE SECTION.
007000
007100* WS-DEFINITIONS-FILE-NAME IS THE FILE NAME RESOLVE-DEF-KEY BUILT
007200* IN STEP 1, USED HERE BY THE SELECT CLAUSE'S ASSIGN TO DYNAMIC.
007300 01  WS-DEFINITIONS-FILE-NAME     PIC X(200) VALUE SPACES.
007400
007500* WS-WORKING-LINE IS A WORKING COPY OF THE CURRENT FILE LINE - ALL
007600* OF THE TAG SCANNING BELOW WORKS AGAINST THIS COPY RATHER THAN
007700* THE FD RECORD DIRECTLY.
007800 01  WS-WORKING-LINE              PIC X(1024) VALUE SPACES.
007900
008000* WS-LINE-NUM COUNTS PHYSICAL LINES READ, FOR THE END-OF-FILE
008100* TRACE MESSAGE - IT IS NOT THE SAME AS L-DE-ENTRY-COUNT, SINCE A
008200* BLANK LINE IS COUNTED HERE BUT DOES NOT BECOME A TABLE ENTRY.
008300 01  WS-LINE-NUM                  PIC 9(4) COMP VALUE ZERO.
008400 01  WS-LINE-NUM-DISP-VIEW REDEFINES WS-LINE-NUM
008500                                  PIC 9(4).
008600
008700* WS-TAG-CONTROL HOLDS THE OPENING AND CLOSING TAG TEXT AND THEIR
008800* LENGTHS FOR WHICHEVER TAG RD-BUILD-ENTRY-FROM-LINE IS CURRENTLY
008900* ASKING RD-EXTRACT-TAG-VALUE TO PULL - ONE SHARED WORK AREA REUSED
009000* FOR ALL FIVE TAGS RATHER THAN FIVE SEPARATE SETS OF FIELDS.
009100 01  WS-TAG-CONTROL.
009200     05  WS-TAG-START-TEXT        PIC X(20) VALUE SPACES.
009300     05  WS-TAG-START-LEN         PIC 9(2)  COMP VALUE ZERO.
009400     05  WS-TAG-END-TEXT          PIC X(20) VALUE SPACES.
009500     05  WS-TAG-END-LEN           PIC 9(2)  COMP VALUE ZERO.
009600
009700* WS-TAG-CONTROL-NUM-VIEW GIVES A ZONED VIEW OF THE TWO LENGTH
009800* SUBFIELDS ABOVE, USED WHEN A TRACE NEEDS TO SHOW HOW LONG THE
009900* CURRENT START/END TAG TEXT IS WITHOUT A SEPARATE MOVE.
010000 01  WS-TAG-CONTROL-NUM-VIEW REDEFINES WS-TAG-CONTROL.
010100     05  FILLER                   PIC X(20).
010200     05  WS-TAG-START-LEN-DISP    PIC 9(2).
010300     05  FILLER                   PIC X(20).
010400     05  WS-TAG-END-LEN-DISP      PIC 9(2).
010500
010600* WS-TAG-VALUE-OUT RECEIVES THE TEXT FOUND BETWEEN THE OPENING AND
010700* CLOSING TAG.  WS-TAG-FOUND-SW REPORTS WHETHER THE TAG PAIR WAS
010800* ACTUALLY LOCATED ON THIS LINE.
010900 01  WS-TAG-VALUE-OUT             PIC X(256) VALUE SPACES.
011000 01  WS-TAG-FOUND-SW              PIC X VALUE 'N'.
011100     88  WS-TAG-FOUND                  VALUE 'Y'.
011200     88  WS-TAG-NOT-FOUND               VALUE 'N'.
011300
011400* WS-SCAN-CONTROL HOLDS THE RUNNING SCAN POSITION AND THE
011500* START/END OFFSETS OF THE TAG CONTENT ONCE BOTH TAGS ARE FOUND.
011600 01  WS-SCAN-CONTROL.
011610* WS-SCAN-POS IS THE PERFORM UNTIL SUBSCRIPT SHARED BY BOTH THE
011620* START-TAG AND END-TAG SEARCHES BELOW - IT IS RESET TO ZERO
011630* BETWEEN THE TWO SEARCHES SO THE END-TAG HUNT ALWAYS STARTS
011640* FROM THE CONTENT, NOT FROM BYTE ONE OF THE LINE.
011700     05  WS-SCAN-POS              PIC 9(4) COMP VALUE ZERO.
011710* WS-CONTENT-START-POS AND WS-CONTENT-END-POS BRACKET THE
011720* TAG'S CONTENT ONCE BOTH TAGS ARE LOCATED; WS-CONTENT-LEN IS
011730* THEIR DIFFERENCE, USED TO SIZE THE REFERENCE MODIFICATION
011740* THAT LIFTS THE CONTENT OUT OF WS-WORKING-LINE.
011800     05  WS-CONTENT-START-POS     PIC 9(4) COMP VALUE ZERO.
011900     05  WS-CONTENT-END-POS       PIC 9(4) COMP VALUE ZERO.
012000     05  WS-CONTENT-LEN           PIC 9(4) COMP VALUE ZERO.
012100
012200* LS-EOF-SW STOPS THE MAIN READ LOOP WHEN THE DEFINITIONS FILE IS
012300* EXHAUSTED.
012400 01  LS-EOF-SW                    PIC X VALUE 'N'.
012500     88  LS-EOF                        VALUE 'Y'.
012600     88  LS-NOT-EOF                    VALUE 'N'.
012700
012800 LINKAGE SECTION.
012900
013000* L-DEFINITIONS-FILE-NAME IS THE FILE NAME PASSED DOWN FROM THE
013100* DRIVER.  THE DEFINITION-ENTRY TABLE COPYBOOK BELOW IS THE
013200* RESULT OF THIS PROGRAM'S WORK - EVERY ROW BUILT BY RD-BUILD-
013300* ENTRY-FROM-LINE LANDS IN L-DE-DEFINITION-TABLE.
013400 01  L-DEFINITIONS-FILE-NAME      PIC X(200).
013500
013600 COPY "source-copybooks-definition_entry.cpy"
013700     REPLACING LEADING ==DE-== BY ==L-DE-==.
013800
013900 PROCEDURE DIVISION USING
014000     L-DEFINITIONS-FILE-NAME L-DE-DEFINITION-TABLE.
014100
014200*-----------------------------------------------------------------
014300* RD-MAIN-PROCEDURE.  OPENS THE DEFINITIONS FILE AND READS IT
014400* TO END OF FILE, BUILDING ONE DEFINITION-ENTRY TABLE ROW PER
014500* NON-BLANK LINE.  A BLANK OR MISSING FILE NAME IS LOGGED AND
014600* TREATED AS "NOTHING TO READ" RATHER THAN AN ABEND, SINCE A RUN
014700* WITH NO USABLE DEFINITIONS SIMPLY FINDS NO PROBLEMS LATER ON.
014800*-----------------------------------------------------------------
014900 RD-MAIN-PROCEDURE.
015000
015100     IF L-DEFINITIONS-FILE-NAME = SPACES
015200         CALL "LOGGER" USING
015300             "READ-DEFINITIONS :: NO DEFINITIONS FILE SUPPLIED"
015400         END-CALL
015500         GOBACK
015600     END-IF
015700
015800     MOVE L-DEFINITIONS-FILE-NAME TO WS-DEFINITIONS-FILE-NAME
015900     MOVE ZERO TO L-DE-ENTRY-COUNT
016000
016100     OPEN INPUT FD-DEFINITIONS-FILE
016200
016300     PERFORM RD-READ-ONE-ENTRY THRU RD-READ-ONE-ENTRY-EXIT
016400         UNTIL LS-EOF
016500
016600     CLOSE FD-DEFINITIONS-FILE
016700
016800     MOVE WS-LINE-NUM TO WS-LINE-NUM-DISP-VIEW
016900     CALL "LOGGER" USING
017000         "READ-DEFINITIONS :: FINISHED READING DEFINITIONS FILE"
017100     END-CALL
017200
017300     GOBACK.
017400
017500* RD-READ-ONE-ENTRY.  READS ONE PHYSICAL LINE.  A BLANK LINE IS
017600* COUNTED BUT DOES NOT DRIVE RD-BUILD-ENTRY-FROM-LINE - THERE IS
017700* NOTHING TO EXTRACT FROM AN ALL-SPACE LINE.
017750*-----------------------------------------------------------------
017760* RD-READ-ONE-ENTRY.  READS ONE PHYSICAL LINE OF THE
017770* DEFINITIONS FILE.  A BLANK LINE IS COUNTED (WS-LINE-NUM
017780* STILL ADVANCES, SINCE IT IS A LINE COUNTER, NOT AN ENTRY
017790* COUNTER) BUT IS OTHERWISE SKIPPED - ONLY A NON-BLANK LINE
017795* IS HANDED TO RD-BUILD-ENTRY-FROM-LINE BELOW.
017800 RD-READ-ONE-ENTRY.
017900
018000     READ FD-DEFINITIONS-FILE
018100         AT END
018200             SET LS-EOF TO TRUE
018300         NOT AT END
018400             ADD 1 TO WS-LINE-NUM
018500             MOVE F-DEFINITIONS-LINE-RAW TO WS-WORKING-LINE
018600             IF WS-WORKING-LINE NOT = SPACES
018700                 PERFORM RD-BUILD-ENTRY-FROM-LINE
018800             END-IF
018900     END-READ.
019000
019100 RD-READ-ONE-ENTRY-EXIT.
019200     EXIT.
019300
019400*-----------------------------------------------------------------
019500* RD-BUILD-ENTRY-FROM-LINE.  PULLS ALL FIVE TAGS OFF THE CURRENT
019600* LINE, IN THE ORDER PAGENAME, REGEX, URL, ID, SOURCEID - THE
019700* SAME ORDER THE ORIGINAL TOOL'S FLATTENED ELEMENT CARRIES THEM
019800* IN, THOUGH THE SCAN ITSELF DOES NOT ACTUALLY DEPEND ON THAT
019900* ORDER SINCE EACH CALL TO RD-EXTRACT-TAG-VALUE RE-SCANS THE WHOLE
020000* LINE FROM THE FRONT.  THE ENTRY IS INITIALISED NOT-YET-MATCHED
020100* SO PARSE-LOG-LINES' DEDUP LOGIC (BUSINESS RULE 2) STARTS EVERY
020200* ENTRY ELIGIBLE TO REPORT.
020300*-----------------------------------------------------------------
020400 RD-BUILD-ENTRY-FROM-LINE.
020500
020600     ADD 1 TO L-DE-ENTRY-COUNT
020700
020800* PAGENAME - THE HUMAN-READABLE PAGE TITLE THIS ENTRY CAME FROM.
020900     MOVE '<pageName>'            TO WS-TAG-START-TEXT
021000     MOVE 10                      TO WS-TAG-START-LEN
021100     MOVE '</pageName>'           TO WS-TAG-END-TEXT
021200     MOVE 11                      TO WS-TAG-END-LEN
021300     PERFORM RD-EXTRACT-TAG-VALUE
021400     MOVE WS-TAG-VALUE-OUT TO L-DE-PAGE-NAME(L-DE-ENTRY-COUNT)
021500
021600* REGEX - THE LITERAL SUBSTRING PATTERN MATCH-REGEX WILL TEST
021700* EVERY LOG LINE AGAINST.
021800     MOVE '<regex>'               TO WS-TAG-START-TEXT
021900     MOVE 7                       TO WS-TAG-START-LEN
022000     MOVE '</regex>'              TO WS-TAG-END-TEXT
022100     MOVE 8                       TO WS-TAG-END-LEN
022200     PERFORM RD-EXTRACT-TAG-VALUE
022300     MOVE WS-TAG-VALUE-OUT TO L-DE-REGEX(L-DE-ENTRY-COUNT)
022400
022500* URL - THE KNOWLEDGE-BASE URL REPORTED WHEN THIS ENTRY'S PATTERN
022600* MATCHES A LOG LINE.
022700     MOVE '<URL>'                 TO WS-TAG-START-TEXT
022800     MOVE 5                       TO WS-TAG-START-LEN
022900     MOVE '</URL>'                TO WS-TAG-END-TEXT
023000     MOVE 6                       TO WS-TAG-END-LEN
023100     PERFORM RD-EXTRACT-TAG-VALUE
023200     MOVE WS-TAG-VALUE-OUT TO L-DE-URL(L-DE-ENTRY-COUNT)
023300
023400* ID - THIS ENTRY'S OWN IDENTIFIER WITHIN THE DEFINITIONS FILE.
023500     MOVE '<Id>'                  TO WS-TAG-START-TEXT
023600     MOVE 4                       TO WS-TAG-START-LEN
023700     MOVE '</Id>'                 TO WS-TAG-END-TEXT
023800     MOVE 5                       TO WS-TAG-END-LEN
023900     PERFORM RD-EXTRACT-TAG-VALUE
024000     MOVE WS-TAG-VALUE-OUT TO L-DE-ENTRY-ID(L-DE-ENTRY-COUNT)
024100
024200* SOURCEID - THE IDENTIFIER OF THE SOURCE PAGE THIS ENTRY WAS
024300* GENERATED FROM, ADDED BY TKT0044 ABOVE.
024400     MOVE '<sourceID>'            TO WS-TAG-START-TEXT
024500     MOVE 10                      TO WS-TAG-START-LEN
024600     MOVE '</sourceID>'           TO WS-TAG-END-TEXT
024700     MOVE 11                      TO WS-TAG-END-LEN
024800     PERFORM RD-EXTRACT-TAG-VALUE
024900     MOVE WS-TAG-VALUE-OUT TO L-DE-SOURCE-ID(L-DE-ENTRY-COUNT)
025000
025100     SET L-DE-NOT-YET-MATCHED(L-DE-ENTRY-COUNT) TO TRUE
025200
025300     EXIT PARAGRAPH.
025400
025500*-----------------------------------------------------------------
025600* RD-EXTRACT-TAG-VALUE.  SCANS WS-WORKING-LINE FOR THE FIRST
025700* OCCURRENCE OF WS-TAG-START-TEXT, THEN THE FOLLOWING OCCURRENCE OF
025800* WS-TAG-END-TEXT, AND MOVES THE TEXT BETWEEN THE TWO INTO
025900* WS-TAG-VALUE-OUT.  IF EITHER TAG IS NOT FOUND, WS-TAG-VALUE-OUT
026000* IS RETURNED AS SPACES.  NO INTRINSIC STRING FUNCTIONS ARE USED -
026100* THE SCAN IS A PLAIN CHARACTER COMPARE LOOP, PER THIS SHOP'S USUAL
026200* PRACTICE.  THE SCAN IS CAPPED AT POSITION 1000 SINCE THE LINE
026300* CAN BE UP TO 1024 BYTES AND THE END TAG TEXT ITSELF CAN BE UP TO
026400* 20 BYTES WIDE - GOING PAST 1000 RISKS COMPARING OFF THE END OF
026500* WS-WORKING-LINE.
026600*-----------------------------------------------------------------
026700 RD-EXTRACT-TAG-VALUE.
026800
026900     MOVE SPACES TO WS-TAG-VALUE-OUT
027000     SET WS-TAG-NOT-FOUND TO TRUE
027100     MOVE ZERO TO WS-CONTENT-START-POS WS-CONTENT-END-POS
027200
027300     MOVE 1 TO WS-SCAN-POS
027400     PERFORM RD-FIND-START-TAG THRU RD-FIND-START-TAG-EXIT
027500         UNTIL WS-SCAN-POS > 1000 OR WS-TAG-FOUND
027600
027700     IF WS-TAG-NOT-FOUND
027800         EXIT PARAGRAPH
027900     END-IF
028000
028100* THE CLOSING TAG SEARCH RESTARTS FROM WHERE THE OPENING TAG'S
028200* CONTENT BEGINS, NOT FROM THE FRONT OF THE LINE - OTHERWISE A
028300* SHORTER, IDENTICALLY NAMED TAG EARLIER IN THE LINE COULD BE
028400* MISTAKEN FOR THE CLOSE OF THIS ONE.
028500     SET WS-TAG-NOT-FOUND TO TRUE
028600     MOVE WS-CONTENT-START-POS TO WS-SCAN-POS
028700     PERFORM RD-FIND-END-TAG THRU RD-FIND-END-TAG-EXIT
028800         UNTIL WS-SCAN-POS > 1000 OR WS-TAG-FOUND
028900
029000     IF WS-TAG-NOT-FOUND
029100         EXIT PARAGRAPH
029200     END-IF
029300
029350* A ZERO OR NEGATIVE LENGTH HERE MEANS THE CLOSING TAG WAS FOUND
029360* AT OR BEFORE THE CONTENT START (AN EMPTY TAG PAIR); A LENGTH
029370* OVER 256 WOULD OVERFLOW WS-TAG-VALUE-OUT, SO BOTH ARE LEFT AS
029380* SPACES BY THE INITIAL MOVE ABOVE RATHER THAN TRUNCATED.
029400     COMPUTE WS-CONTENT-LEN =
029500         WS-CONTENT-END-POS - WS-CONTENT-START-POS
029600
029700     IF WS-CONTENT-LEN > 0 AND WS-CONTENT-LEN <= 256
029800         MOVE WS-WORKING-LINE(WS-CONTENT-START-POS:WS-CONTENT-LEN)
029900             TO WS-TAG-VALUE-OUT
030000     END-IF
030100
030200     EXIT PARAGRAPH.
030300
030400* RD-FIND-START-TAG.  TESTS ONE POSITION FOR THE OPENING TAG TEXT.
030500* A HIT RECORDS WHERE THE TAG'S CONTENT BEGINS (JUST PAST THE TAG
030600* ITSELF); A MISS STEPS ONE BYTE FORWARD AND TRIES AGAIN.
030700 RD-FIND-START-TAG.
030800
030900     IF WS-WORKING-LINE(WS-SCAN-POS:WS-TAG-START-LEN)
031000         = WS-TAG-START-TEXT(1:WS-TAG-START-LEN)
031100         COMPUTE WS-CONTENT-START-POS =
031200             WS-SCAN-POS + WS-TAG-START-LEN
031300         SET WS-TAG-FOUND TO TRUE
031400     ELSE
031500         ADD 1 TO WS-SCAN-POS
031600     END-IF.
031700
031800 RD-FIND-START-TAG-EXIT.
031900     EXIT.
032000
032100* RD-FIND-END-TAG.  TESTS ONE POSITION FOR THE CLOSING TAG TEXT.
032200* A HIT RECORDS WHERE THE CONTENT ENDS (THE POSITION OF THE
032300* CLOSING TAG ITSELF, ONE PAST THE LAST CONTENT BYTE); A MISS
032400* STEPS ONE BYTE FORWARD AND TRIES AGAIN.
032500 RD-FIND-END-TAG.
032600
032700     IF WS-WORKING-LINE(WS-SCAN-POS:WS-TAG-END-LEN)
032800         = WS-TAG-END-TEXT(1:WS-TAG-END-LEN)
032900         MOVE WS-SCAN-POS TO WS-CONTENT-END-POS
033000         SET WS-TAG-FOUND TO TRUE
033100     ELSE
033200         ADD 1 TO WS-SCAN-POS
033300     END-IF.
033400
033500 RD-FIND-END-TAG-EXIT.
033600     EXIT.
033700
033800 END PROGRAM READ-DEFINITIONS.
