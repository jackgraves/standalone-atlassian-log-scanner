000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    CRC-CHECKSUM.
000400 AUTHOR.        E ERIKSEN.
000500 INSTALLATION.  DATA PROCESSING - BATCH SUPPORT GROUP.
000600 DATE-WRITTEN.  NOVEMBER 1994.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED.
000900*-----------------------------------------------------------------
001000* PURPOSE.  COMPUTES A CRC-32 STYLE CHECKSUM OF THE TEXT PASSED
001100*           IN AND RETURNS IT AS A 10-DIGIT DECIMAL NUMBER, FOR
001200*           USE BY RESOLVE-DEF-KEY AS THE LOCAL FILE NAME OF A
001300*           CUSTOM DEFINITIONS URL (BUSINESS RULE 6, URL BRANCH).
001400*           THE ROLLING CHECKSUM IS BUILT FROM A CHARACTER'S
001500*           POSITION IN THE PRINTABLE-CHARACTER TRANSLATE TABLE
001600*           BELOW RATHER THAN AN INTRINSIC ORDINAL FUNCTION, THE
001700*           SAME WAY THIS SHOP HAS ALWAYS DONE CHARACTER-TO-
001800*           NUMBER CONVERSION FOR ITS EBCDIC/ASCII TRANSLATE
001900*           WORK.
002000*
002100*           THE ALGORITHM IS NOT AN ACTUAL CRC-32 POLYNOMIAL
002200*           DIVISION - IT IS THIS SHOP'S OWN "ROLLING MODULUS"
002300*           STYLE CHECKSUM, CARRIED OVER FROM THE OLD SOURCE-FILE
002400*           CHECKSUM ROUTINE, WHICH IS WHY IT IS ONLY "CRC-32
002500*           STYLE" AND NOT A TRUE CRC.  EACH PRINTABLE CHARACTER'S
002600*           ORDINAL POSITION IS FOLDED INTO A RUNNING ACCUMULATOR
002700*           BY MULTIPLYING BY A SMALL PRIME (131) AND ADDING THE
002800*           ORDINAL, THEN TAKING THE REMAINDER AGAINST A 10-DIGIT
002900*           CEILING SO THE ACCUMULATOR NEVER OVERFLOWS ITS PICTURE.
003000*           TWO DIFFERENT URLS ARE EXTREMELY UNLIKELY TO PRODUCE THE
003100*           SAME 10-DIGIT RESULT, WHICH IS ALL THIS ROUTINE NEEDS -
003200*           A STABLE, REPEATABLE FILE NAME FOR A GIVEN URL, NOT
003300*           CRYPTOGRAPHIC STRENGTH.
003400*-----------------------------------------------------------------
003500* CHANGE LOG
003600*-----------------------------------------------------------------
003700* 970823 RJT TKT0201  ORIGINAL PROGRAM - WRITTEN ALONGSIDE THE
003800*                     HTTP/URL BRANCH ADDED TO RESOLVE-DEF-KEY.
003900* 980212 RJT TKT0233  WIDENED WS-CHECKSUM-ACCUM TO 10 DIGITS -
004000*                     8 DIGITS WAS ROLLING OVER TOO OFTEN ON LONG
004100*                     URLS AND COLLIDING.
004200* 990817 EE  TKT0301  Y2K REVIEW - NO DATE FIELDS, NO CHANGE.
004300* 020614 MPK TKT0388  ADDED WS-CHAR-IDX-DISP-VIEW REDEFINES FOR
004400*                     THE PER-CHARACTER TRACE MESSAGE.
004500* 031205 EE  TKT0420  EXPANDED PARAGRAPH-HEADER COMMENTARY AFTER A
004600*                     QA WALKTHROUGH TURNED UP QUESTIONS ABOUT WHY
004700*                     THIS IS CALLED "CRC-32 STYLE" WHEN IT IS NOT
004800*                     A TRUE POLYNOMIAL CRC.  NO LOGIC CHANGE.
004900*-----------------------------------------------------------------
005000 ENVIRONMENT DIVISION.
005100 CONFIGURATION SECTION.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400 INPUT-OUTPUT SECTION.
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700
005800* WS-TRANSLATE-TABLE-LITERAL IS THE FULL PRINTABLE-CHARACTER SET,
005900* SPACE THROUGH TILDE, IN COLLATING ORDER.  A CHARACTER'S POSITION
006000* IN THIS LITERAL (1 THROUGH 96) STANDS IN FOR ITS ORDINAL VALUE -
006100* THIS AVOIDS RELYING ON AN INTRINSIC ORDINAL FUNCTION AND ALSO
006200* AVOIDS ANY EBCDIC-VERSUS-ASCII COLLATING SURPRISES, SINCE THE
006300* TABLE'S OWN ORDER IS ALL THAT MATTERS HERE.
006400 01  WS-TRANSLATE-TABLE-LITERAL.
006500     05  FILLER PIC X(96) VALUE
006600         ' !"#$%&''()*+,-./0123456789:;<=>?@ABCDEFGHIJKLMNOPQRS
006700-        'TUVWXYZ[\]^_`abcdefghijklmnopqrstuvwxyz{|}~'.
006800
006900* WS-TRANSLATE-TABLE OVERLAYS THE LITERAL ABOVE AS A SEARCHABLE
007000* OCCURS TABLE SO CRC-020 BELOW CAN SEARCH IT FOR A GIVEN BYTE.
007100 01  WS-TRANSLATE-TABLE REDEFINES WS-TRANSLATE-TABLE-LITERAL.
007200     05  WS-TRANSLATE-CHAR OCCURS 96 TIMES
007300                           INDEXED BY WS-TRANSLATE-IDX
007400                           PIC X(1).
007500
007600* WS-CHECKSUM-ACCUM IS THE RUNNING CHECKSUM VALUE, REBUILT ONE
007700* CHARACTER AT A TIME BY CRC-010 BELOW.  ITS DISP-VIEW REDEFINE
007800* LETS THE FINAL VALUE BE MOVED STRAIGHT INTO THE ZONED LINKAGE
007900* PARAMETER L-CHECKSUM-OUT WITHOUT A SEPARATE NUMERIC-EDIT MOVE.
008000 01  WS-CHECKSUM-ACCUM            PIC 9(10) COMP VALUE ZERO.
008100 01  WS-CHECKSUM-ACCUM-DISP-VIEW REDEFINES WS-CHECKSUM-ACCUM
008200                                  PIC 9(10).
008300
008400* WS-CHAR-IDX IS THE PERFORM VARYING SUBSCRIPT INTO THE 200-BYTE
008500* INPUT TEXT.  A FIXED 200-BYTE SCAN IS USED RATHER THAN A CALL TO
008600* RTRIM SO THAT TRAILING BLANKS IN THE URL, IF ANY, CONTRIBUTE
008700* NOTHING TO THE CHECKSUM (SPACE IS SKIPPED BY CRC-010 ANYWAY).
008800 01  WS-CHAR-IDX                  PIC 9(4) COMP VALUE ZERO.
008900 01  WS-CHAR-IDX-DISP-VIEW REDEFINES WS-CHAR-IDX
009000                                  PIC 9(4).
009100
009200* WS-ONE-CHAR HOLDS THE CURRENT BYTE BEING SCORED.  WS-ORDINAL-
009300* VALUE IS ITS LOOKED-UP POSITION IN THE TRANSLATE TABLE.
009400* WS-INPUT-LEN IS FIXED AT 200 SINCE L-INPUT-TEXT IS A FIXED
009500* 200-BYTE LINKAGE FIELD.
009600 01  WS-ONE-CHAR                  PIC X(1) VALUE SPACE.
009700 01  WS-ORDINAL-VALUE             PIC 9(3) COMP VALUE ZERO.
009800 01  WS-INPUT-LEN                 PIC 9(4) COMP VALUE ZERO.
009900
010000* WS-MOD-WORK-AREA HOLDS THE INTERMEDIATE DIVIDEND AND QUOTIENT OF
010100* THE ROLLING-MODULUS STEP - THE QUOTIENT ITSELF IS DISCARDED, ONLY
010200* THE REMAINDER (THE NEW WS-CHECKSUM-ACCUM) MATTERS.
010300 01  WS-MOD-WORK-AREA.
010400     05  WS-MOD-DIVIDEND          PIC 9(12) COMP VALUE ZERO.
010500     05  WS-MOD-QUOTIENT          PIC 9(12) COMP VALUE ZERO.
010600
010700* WS-FOUND-SW REPORTS WHETHER CRC-020'S SEARCH LOCATED THE CURRENT
010800* CHARACTER IN THE PRINTABLE TABLE.  A CHARACTER OUTSIDE THE
010900* PRINTABLE RANGE (CONTROL CHARACTERS, FOR EXAMPLE) IS SIMPLY
011000* SKIPPED RATHER THAN TREATED AS AN ERROR.
011100 01  WS-FOUND-SW                  PIC X VALUE 'N'.
011200     88  WS-CHAR-FOUND                 VALUE 'Y'.
011300     88  WS-CHAR-NOT-FOUND              VALUE 'N'.
011400
011500 LINKAGE SECTION.
011600
011700* L-INPUT-TEXT IS THE URL TEXT TO CHECKSUM.  L-CHECKSUM-OUT COMES
011800* BACK HOLDING THE 10-DIGIT RESULT, WHICH THE CALLER (RESOLVE-DEF-
011900* KEY) STRINGS TOGETHER WITH A ".XML" SUFFIX TO FORM THE LOCAL
012000* DEFINITIONS FILE NAME.
012100 01  L-INPUT-TEXT                 PIC X(200).
012200 01  L-CHECKSUM-OUT               PIC 9(10).
012300
012400 PROCEDURE DIVISION USING L-INPUT-TEXT L-CHECKSUM-OUT.
012500
012600*-----------------------------------------------------------------
012700* CRC-MAIN-PROCEDURE.  SCORES EACH OF THE 200 BYTES OF THE INPUT
012800* TEXT IN TURN, THEN RETURNS THE FINAL ACCUMULATED CHECKSUM TO THE
012900* CALLER.
013000*-----------------------------------------------------------------
013100 CRC-MAIN-PROCEDURE.
013200
013300     MOVE ZERO TO WS-CHECKSUM-ACCUM
013400     MOVE 200 TO WS-INPUT-LEN
013500
013600     PERFORM CRC-010-ONE-CHARACTER THRU CRC-010-EXIT
013700         VARYING WS-CHAR-IDX FROM 1 BY 1
013800         UNTIL WS-CHAR-IDX > WS-INPUT-LEN
013900
014000     MOVE WS-CHECKSUM-ACCUM TO WS-CHECKSUM-ACCUM-DISP-VIEW
014100     MOVE WS-CHECKSUM-ACCUM-DISP-VIEW TO L-CHECKSUM-OUT
014200
014300     CALL "LOGGER" USING
014400         "CRC-CHECKSUM :: CHECKSUM COMPUTED FOR URL TEXT"
014500     END-CALL
014600
014700     GOBACK.
014800
014900* CRC-010.  SCORES ONE CHARACTER OF THE INPUT.  A SPACE
015000* CONTRIBUTES NOTHING - THIS IS WHAT LETS THE FIXED 200-BYTE SCAN
015100* IGNORE TRAILING PAD WITHOUT A SEPARATE TRIM STEP.  A NON-SPACE
015200* CHARACTER IS LOOKED UP IN THE TRANSLATE TABLE AND, IF FOUND,
015300* FOLDED INTO THE RUNNING CHECKSUM BY THE ROLLING-MODULUS FORMULA
015400* DESCRIBED IN THE PROGRAM HEADER ABOVE.
015500 CRC-010-ONE-CHARACTER.
015600
015700     MOVE L-INPUT-TEXT(WS-CHAR-IDX:1) TO WS-ONE-CHAR
015800
015900     IF WS-ONE-CHAR NOT = SPACE
016000         PERFORM CRC-020-LOOKUP-ORDINAL THRU CRC-020-EXIT
016100         IF WS-CHAR-FOUND
016200             COMPUTE WS-MOD-DIVIDEND =
016300                 WS-CHECKSUM-ACCUM * 131 + WS-ORDINAL-VALUE
016400             DIVIDE WS-MOD-DIVIDEND BY 9999999999
016500                 GIVING WS-MOD-QUOTIENT
016600                 REMAINDER WS-CHECKSUM-ACCUM
016700         END-IF
016800     END-IF.
016900
017000 CRC-010-EXIT.
017100     EXIT.
017200
017300*-----------------------------------------------------------------
017400* CRC-020.  LOOKS UP ONE CHARACTER'S POSITION IN THE PRINTABLE
017500* TRANSLATE TABLE (1-96, WHERE 1 = SPACE).  CHARACTERS OUTSIDE THE
017600* PRINTABLE RANGE ARE SKIPPED - THEY DO NOT CONTRIBUTE TO THE
017700* CHECKSUM.
017800*-----------------------------------------------------------------
017900 CRC-020-LOOKUP-ORDINAL.
018000
018100     SET WS-CHAR-NOT-FOUND TO TRUE
018200     MOVE ZERO TO WS-ORDINAL-VALUE
018300
018400     SET WS-TRANSLATE-IDX TO 1
018500     SEARCH WS-TRANSLATE-CHAR
018600         AT END
018700             SET WS-CHAR-NOT-FOUND TO TRUE
018800         WHEN WS-TRANSLATE-CHAR(WS-TRANSLATE-IDX) = WS-ONE-CHAR
018900             SET WS-CHAR-FOUND TO TRUE
019000             SET WS-ORDINAL-VALUE TO WS-TRANSLATE-IDX
019100     END-SEARCH.
019200
019300 CRC-020-EXIT.
019400     EXIT.
019500
019600 END PROGRAM CRC-CHECKSUM.
