000100*****************************************************************
000200 IDENTIFICATION DIVISION.
000300 PROGRAM-ID.    RTRIM.
000400 AUTHOR.        E ERIKSEN.
000500 INSTALLATION.  DATA PROCESSING - BATCH SUPPORT GROUP.
000600 DATE-WRITTEN.  NOVEMBER 1994.
000700 DATE-COMPILED.
000800 SECURITY.      UNCLASSIFIED.
000900*-----------------------------------------------------------------
001000* PURPOSE.  RETURNS THE LENGTH, IN CHARACTERS, OF THE TEXT PASSED
001100*           IN, IGNORING ANY TRAILING BLANKS.  THIS IS THE SAME
001200*           JOB BASIC'S RTRIM$ DID FOR THE OLD SCREEN INTERPRETER -
001300*           IT IS RECUT HERE AS A CALLABLE SUBPROGRAM SO THE LOG
001400*           SCANNER CAN SHARE ONE TRIM ROUTINE INSTEAD OF EACH
001500*           CALLER WRITING ITS OWN BACKWARD SCAN.
001600*
001700*           THE CALLER PASSES A FIELD, THE FIELD'S DECLARED LENGTH
001800*           (NOT NECESSARILY THE FULL 1024-CHARACTER LINKAGE WIDTH -
001900*           SEE L-TEXT-LEN BELOW), AND GETS BACK THE POSITION OF
002000*           THE LAST NON-BLANK CHARACTER.  A FIELD THAT IS ALL
002100*           BLANKS COMES BACK AS ZERO.  A CALLER THAT PASSES AN
002110*           L-TEXT-LEN OF ZERO OR SOMETHING LARGER THAN
002120*           WS-FIELD-MAX-LEN DOES NOT GET ZERO BACK - IT IS TREATED
002130*           AS IF IT HAD PASSED THE FULL 1024-CHARACTER CEILING, AND
002140*           THE BACKWARD SCAN RUNS FROM THERE, RETURNING WHATEVER
002150*           TRIMMED LENGTH THAT WIDER SCAN FINDS.
002200*           MATCH-REGEX USES THE RETURNED LENGTH TO KNOW
002300*           HOW MANY CHARACTERS OF A LOG LINE OR A REGEX PATTERN
002400*           ARE SIGNIFICANT BEFORE THE TRAILING PAD BEGINS - A
002500*           SUBSTRING COMPARE THAT INCLUDED THE PAD WOULD NEVER
002600*           MATCH A SHORTER PATTERN AGAINST A LONGER LINE.
002700*-----------------------------------------------------------------
002800* CHANGE LOG
002900*-----------------------------------------------------------------
003000* 970823 RJT TKT0201  ORIGINAL PROGRAM - CARRIED OVER FROM THE OLD
003100*                     REPORT WRITER UTILITY LIBRARY, RECUT AS A
003200*                     LENGTH-RETURNING ROUTINE FOR THE SCANNER
003300*                     RATHER THAN THE STRING-RETURNING ROUTINE IT
003400*                     WAS IN THE REPORT WRITER DAYS.
003500* 990817 EE  TKT0301  Y2K REVIEW - NO DATE FIELDS IN THIS PROGRAM,
003600*                     NO CHANGE REQUIRED.
003700* 020614 MPK TKT0388  ADDED WS-LEN-DISP-VIEW REDEFINES FOR THE
003800*                     RETURN-VALUE TRACE MESSAGE.
003900* 030905 MPK TKT0411  ADDED WS-FIELD-MAX-LEN-DISP-VIEW REDEFINES SO
004000*                     A DEBUG BUILD COULD DISPLAY THE CEILING VALUE
004100*                     ALONGSIDE THE SCAN POSITION WITHOUT A SEPARATE
004200*                     WORKING FIELD.
004250* 031305 EE  TKT0427  REWORDED THE PURPOSE BLOCK - IT CLAIMED AN
004260*                     OUT-OF-RANGE L-TEXT-LEN COMES BACK ZERO, BUT
004270*                     RTM-MAIN-PROCEDURE'S ELSE BRANCH ACTUALLY
004280*                     FALLS BACK TO WS-FIELD-MAX-LEN AND SCANS FROM
004290*                     THERE, SO THE ANSWER IS WHATEVER THAT WIDER
004291*                     SCAN FINDS.  NO LOGIC CHANGE.
004300*-----------------------------------------------------------------
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800 INPUT-OUTPUT SECTION.
004900 DATA DIVISION.
005000 WORKING-STORAGE SECTION.
005100
005200* WS-SCAN-POS WALKS BACKWARD FROM THE END OF THE FIELD TOWARD THE
005300* FRONT.  IT DOUBLES AS THE ANSWER WHEN A NON-BLANK CHARACTER IS
005400* FOUND, SINCE AT THAT POINT ITS VALUE IS EXACTLY THE COUNT OF
005500* SIGNIFICANT CHARACTERS.
005600 01  WS-SCAN-POS                  PIC 9(4) COMP VALUE ZERO.
005700 01  WS-SCAN-POS-DISP-VIEW REDEFINES WS-SCAN-POS
005800                                  PIC 9(4).
005900
006000* WS-FIELD-MAX-LEN IS THE UPPER BOUND ON HOW FAR BACK THE SCAN WILL
006100* EVER LOOK - IT MATCHES THE WIDEST FIELD THIS ROUTINE IS EVER
006200* HANDED (L-TEXT-VALUE BELOW).  A CALLER THAT PASSES AN L-TEXT-LEN
006300* OF ZERO OR SOMETHING LARGER THAN THIS CEILING IS TREATED AS IF IT
006400* HAD PASSED THE FULL WIDTH.
006500 01  WS-FIELD-MAX-LEN             PIC 9(4) COMP VALUE 1024.
006600 01  WS-FIELD-MAX-LEN-DISP-VIEW REDEFINES WS-FIELD-MAX-LEN
006700                                  PIC 9(4).
006800
006900 01  WS-TRIMMED-LEN               PIC 9(4) COMP VALUE ZERO.
007000 01  WS-TRIMMED-LEN-DISP-VIEW REDEFINES WS-TRIMMED-LEN
007100                                  PIC 9(4).
007200
007300* WS-DONE-SW STOPS THE BACKWARD SCAN THE MOMENT A NON-BLANK
007400* CHARACTER IS SEEN - THERE IS NO NEED TO KEEP WALKING ONCE THE
007500* SIGNIFICANT LENGTH IS KNOWN.
007600 01  WS-DONE-SW                   PIC X VALUE 'N'.
007700     88  WS-SCAN-DONE                  VALUE 'Y'.
007800     88  WS-SCAN-NOT-DONE               VALUE 'N'.
007900
008000 LINKAGE SECTION.
008100
008200* L-TEXT-VALUE IS THE FIELD TO BE MEASURED.  L-TEXT-LEN TELLS THIS
008300* ROUTINE HOW MUCH OF IT TO CONSIDER (THE CALLER'S OWN FIELD MAY BE
008400* NARROWER THAN THE 1024-CHARACTER WORKING AREA BELOW), AND
008500* L-TRIMMED-LEN COMES BACK HOLDING THE ANSWER.
008600 01  L-TEXT-VALUE                 PIC X(1024).
008700 01  L-TEXT-LEN                   PIC 9(4) COMP.
008800 01  L-TRIMMED-LEN                PIC 9(4) COMP.
008900
009000 PROCEDURE DIVISION USING L-TEXT-VALUE L-TEXT-LEN L-TRIMMED-LEN.
009100
009200*-----------------------------------------------------------------
009300* RTM-MAIN-PROCEDURE.  ESTABLISHES THE STARTING SCAN POSITION FROM
009400* THE CALLER'S DECLARED LENGTH (OR THE FIELD CEILING IF THE CALLER
009500* PASSED SOMETHING OUT OF RANGE), THEN WALKS BACKWARD ONE CHARACTER
009600* AT A TIME UNTIL A NON-BLANK IS FOUND OR THE FRONT OF THE FIELD IS
009700* REACHED.
009800*-----------------------------------------------------------------
009900 RTM-MAIN-PROCEDURE.
010000
010100     MOVE ZERO TO WS-TRIMMED-LEN
010200     SET WS-SCAN-NOT-DONE TO TRUE
010300
010400     IF L-TEXT-LEN > ZERO AND L-TEXT-LEN <= WS-FIELD-MAX-LEN
010500         MOVE L-TEXT-LEN TO WS-SCAN-POS
010600     ELSE
010700         MOVE WS-FIELD-MAX-LEN TO WS-SCAN-POS
010800     END-IF
010900
011000     PERFORM RTM-010-CHECK-ONE-POSITION THRU RTM-010-EXIT
011100         UNTIL WS-SCAN-DONE OR WS-SCAN-POS = ZERO
011200
011300     MOVE WS-TRIMMED-LEN TO L-TRIMMED-LEN
011400
011500     GOBACK.
011600
011700*-----------------------------------------------------------------
011800* RTM-010.  TESTS ONE CHARACTER POSITION.  A NON-BLANK CHARACTER
011900* ENDS THE SCAN AND FIXES THE ANSWER; A BLANK STEPS THE POINTER ONE
012000* PLACE TOWARD THE FRONT OF THE FIELD AND TRIES AGAIN.  IF THE
012100* WHOLE FIELD IS BLANK, WS-SCAN-POS REACHES ZERO AND THE MAIN
012200* PROCEDURE'S PERFORM UNTIL STOPS WITH WS-TRIMMED-LEN STILL ZERO.
012300*-----------------------------------------------------------------
012400 RTM-010-CHECK-ONE-POSITION.
012500
012600     IF L-TEXT-VALUE(WS-SCAN-POS:1) NOT = SPACE
012700         MOVE WS-SCAN-POS TO WS-TRIMMED-LEN
012800         SET WS-SCAN-DONE TO TRUE
012900     ELSE
013000         SUBTRACT 1 FROM WS-SCAN-POS
013100     END-IF.
013200
013300 RTM-010-EXIT.
013400     EXIT.
013500
013600 END PROGRAM RTRIM.
